      ******************************************************************
      *
      *    COPY MEMBER.... PURCHREQ
      *    DESCRIPTION..... PURCHASE REQUEST MASTER RECORD LAYOUT
      *                     USED AS INPUT AND/OR OUTPUT FD RECORD IN
      *                     PRITMTOT, PRAPPRV, PRPOGEN AND PRSTATS.
      *                     THE SAME LAYOUT IS PULLED INTO A PROGRAM
      *                     TWO OR THREE TIMES UNDER DIFFERENT PREFIXES
      *                     (ONE FOR THE INPUT FD, ONE FOR THE OUTPUT
      *                     FD, ONE FOR A WORKING-STORAGE COPY) BY
      *                     REPLACING THE :TAG: PLACEHOLDER BELOW --
      *                     SAME TRICK THE CUSTCOPY MEMBER USES FOR
      *                     CUST-REC IN SAM1 / SAM3ABND.
      *
      *    01-12-14  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.
      *    03-22-15  RBB  ADDED :TAG:-ASSIGNED-TO-ID FOR REVIEW ROUTER.
      *    09-09-98  LKT  Y2K -- PR-EXP-DEL-DATE WAS 6-DIGIT YYMMDD,
      *                   EXPANDED TO 8-DIGIT CCYYMMDD PER Y2K PROJECT.
      *    11-02-99  LKT  ADDED :TAG:-DATE-CCYY/MM/DD REDEFINES BELOW
      *                   SO CALLING PROGRAMS DON'T HAVE TO UNSTRING.
      *    06-14-03  HAP  RE-SIZED :TAG:-TITLE FROM X(60) TO X(100)
      *                   PER HELPDESK TICKET PF-2201.
      *    08-30-07  HAP  WIDENED FILLER PAD AFTER ITEM-COUNT SO WE
      *                   HAVE ROOM TO GROW WITHOUT BLOWING THE RECFM.
      ******************************************************************
       01  :TAG:-REC.
           05  :TAG:-ID                   PIC 9(9).
           05  :TAG:-TITLE                PIC X(100).
           05  :TAG:-DEPARTMENT           PIC X(30).
           05  :TAG:-PRIORITY             PIC X(6).
           05  :TAG:-STATUS               PIC X(12).
               88  :TAG:-ST-PENDING           VALUE 'PENDING'.
               88  :TAG:-ST-UNDER-REVIEW       VALUE 'UNDER_REVIEW'.
               88  :TAG:-ST-APPROVED           VALUE 'APPROVED'.
               88  :TAG:-ST-REJECTED           VALUE 'REJECTED'.
               88  :TAG:-ST-IN-PROGRESS        VALUE 'IN_PROGRESS'.
               88  :TAG:-ST-COMPLETED          VALUE 'COMPLETED'.
               88  :TAG:-ST-CANCELLED          VALUE 'CANCELLED'.
           05  :TAG:-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
           05  :TAG:-EXPECTED-DELIVERY-DATE.
               10  :TAG:-EXP-DEL-DATE-N   PIC 9(8).
           05  :TAG:-EXP-DEL-DATE-R REDEFINES
               :TAG:-EXPECTED-DELIVERY-DATE.
               10  :TAG:-EXP-DEL-CCYY     PIC 9(4).
               10  :TAG:-EXP-DEL-MM       PIC 9(2).
               10  :TAG:-EXP-DEL-DD       PIC 9(2).
           05  :TAG:-REQUESTED-BY-ID      PIC 9(9).
           05  :TAG:-ASSIGNED-TO-ID       PIC 9(9).
           05  :TAG:-ITEM-COUNT           PIC 9(3).
           05  :TAG:-REQUEST-NUMBER       PIC X(9).
           05  FILLER                     PIC X(30).
