000100******************************************************************00000100
000200*                                                                 00000200
000300* PROCUREFLOW BATCH SUBSYSTEM                                     00000300
000400*                                                                 00000400
000500******************************************************************00000500
000600* PROGRAM:  PRITMTOT                                              00000600
000700*                                                                 00000700
000800* AUTHOR :  R. B. BANERJEE                                        00000800
000900*                                                                 00000900
001000* READS THE REQUEST-ITEM-FILE AGAINST THE PURCHASE-REQUEST-FILE   00001000
001100* AND REBUILDS EACH REQUEST'S LINE-ITEM TOTALS AND REQUEST TOTAL  00001100
001200* BEFORE THE TRIAGE RUN (PRAPPRV) LOOKS AT PR-TOTAL-AMOUNT.       00001200
001300*                                                                 00001300
001400* BOTH FILES MUST ARRIVE IN ASCENDING PR-ID SEQUENCE WITH EVERY   00001400
001500* ITEM RECORD GROUPED UNDER ITS OWNING REQUEST -- THIS PROGRAM    00001500
001600* DOES NOT SORT.  A GOOD CASE FOR DEBUGGING LAB IF THE EXTRACT    00001600
001700* JOB ITSELF ABENDS OUT OF SEQUENCE.                              00001700
001800*                                                                 00001800
001900* Request-item file record descriptions:                          00001900
002000*     0    1    1    2    2    3    3    4    4    5    5    6    00002000
002100* ....5....0....5....0....5....0....5....0....5....0....5....0....00002100
002200*                                                                 00002200
002300******************************************************************00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID. PRITMTOT.                                            00002500
002600 AUTHOR. R. B. BANERJEE.                                          00002600
002700 INSTALLATION. PROCUREFLOW DATA CENTER.                           00002700
002800 DATE-WRITTEN. 01-12-1994.                                        00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY. NONE.                                                  00003000
003100*                                                                 00003100
003200*    CHANGE LOG                                                   00003200
003300*    ----------                                                   00003300
003400*    01-12-94  RBB  ORIGINAL PROGRAM.                             00003400
003500*    06-03-95  RBB  CORRECTED ROUNDING ON RI-TOTAL-PRICE -- UNIT  PF0019  
003600*                   PRICE TIMES QUANTITY NEVER NEEDED ROUNDED,    PF0019  
003700*                   LEFT THE CLAUSE IN PER HOUSE STANDARD.        PF0019  
003800*    09-09-98  LKT  Y2K -- SEE PURCHREQ COPYBOOK LOG.  NO DATE    Y2K003  
003900*                   MATH DONE IN THIS PROGRAM, REVIEWED AND       Y2K003  
004000*                   SIGNED OFF CLEAN.                             Y2K003  
004100*    02-14-01  HAP  ADDED NUM-ITEM-ERRORS -- ORPHAN ITEM RECORDS  PF0891  
004200*                   (NO MATCHING PR-ID) NOW COUNTED AND REPORTED  PF0891  
004300*                   INSTEAD OF SILENTLY FALLING OUT OF THE LOOP.  PF0891  
004400*    11-20-04  HAP  REWORKED 720-POSITION-ITEM-FILE SO A REQUEST  PF1344  
004500*                   WITH ZERO ITEMS NO LONGER HANGS THE LOOP.     PF1344  
004600*    05-02-09  SRK  ADDED ITOTRPT CONTROL TOTALS FOR OPERATIONS --PF1889  
004700*                   THEY WERE FLYING BLIND WITHOUT A RUN COUNT.   PF1889  
004800*    03-02-26  VKR  SCRATCH STATUS BYTES AND ACCUMULATORS MOVED   PF2212  
004900*                   BACK TO STANDALONE 77-LEVELS -- BROUGHT THIS  PF2212  
005000*                   PROGRAM BACK IN LINE WITH HOUSE STYLE.        PF2212  
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-370.                                        00005300
005400 OBJECT-COMPUTER. IBM-370.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900*                                                                 00005900
006000     SELECT PURCHASE-REQUEST-FILE ASSIGN TO PRFLIN                00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS IS WS-PRIN-STATUS.                           00006200
006300*                                                                 00006300
006400     SELECT PURCHASE-REQUEST-FILE-OUT ASSIGN TO PRFLOUT           00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-PROUT-STATUS.                          00006600
006700*                                                                 00006700
006800     SELECT REQUEST-ITEM-FILE ASSIGN TO ITEMIN                    00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS IS WS-ITEMIN-STATUS.                         00007000
007100*                                                                 00007100
007200     SELECT REPORT-FILE ASSIGN TO ITOTRPT                         00007200
007300         FILE STATUS IS WS-REPORT-STATUS.                         00007300
007400*                                                                 00007400
007500******************************************************************00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800*                                                                 00007800
007900 FD  PURCHASE-REQUEST-FILE                                        00007900
008000     RECORDING MODE IS F                                          00008000
008100     BLOCK CONTAINS 0 RECORDS.                                    00008100
008200 COPY PURCHREQ REPLACING ==:TAG:== BY ==PRIN==.                   00008200
008300*                                                                 00008300
008400 FD  PURCHASE-REQUEST-FILE-OUT                                    00008400
008500     RECORDING MODE IS F                                          00008500
008600     BLOCK CONTAINS 0 RECORDS.                                    00008600
008700 COPY PURCHREQ REPLACING ==:TAG:== BY ==PROUT==.                  00008700
008800*                                                                 00008800
008900 FD  REQUEST-ITEM-FILE                                            00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY REQITEM.                                                    00009100
009200*                                                                 00009200
009300 FD  REPORT-FILE                                                  00009300
009400     RECORDING MODE IS F.                                         00009400
009500 01  REPORT-RECORD              PIC X(132).                       00009500
009600*                                                                 00009600
009700******************************************************************00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900******************************************************************00009900
010000*                                                                 00010000
010100 01  SYSTEM-DATE-AND-TIME.                                        00010100
010200     05  CURRENT-DATE.                                            00010200
010300         10  CURRENT-CCYY           PIC 9(4).                     00010300
010400         10  CURRENT-MONTH          PIC 9(2).                     00010400
010500         10  CURRENT-DAY            PIC 9(2).                     00010500
010600     05  CURRENT-TIME.                                            00010600
010700         10  CURRENT-HOUR           PIC 9(2).                     00010700
010800         10  CURRENT-MINUTE         PIC 9(2).                     00010800
010900         10  CURRENT-SECOND         PIC 9(2).                     00010900
011000         10  CURRENT-HNDSEC         PIC 9(2).                     00011000
011100     05  FILLER                     PIC X(10).                    00011100
011200*                                                                 00011200
011300 77  WS-PRIN-STATUS              PIC X(2)  VALUE SPACES.          00011300
011400 77  WS-PROUT-STATUS             PIC X(2)  VALUE SPACES.          00011400
011500 77  WS-ITEMIN-STATUS            PIC X(2)  VALUE SPACES.          00011500
011600 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00011600
011700 77  WS-PR-EOF                   PIC X     VALUE SPACES.          00011700
011800  88  PR-FILE-EOF              VALUE 'Y'.                         00011800
011900 77  WS-ITEM-EOF                 PIC X     VALUE SPACES.          00011900
012000  88  ITEM-FILE-EOF            VALUE 'Y'.                         00012000
012100 77  WS-PREV-ITEM-PR-ID          PIC 9(9)  VALUE ZEROS.           00012100
012200*                                                                 00012200
012300 77  WS-ITEM-TOTAL-ACCUM         PIC S9(8)V99 COMP-3 VALUE +0.    00012300
012400 77  WS-SUBSCR                   PIC S9(4)   COMP VALUE +0.       00012400
012500*                                                                 00012500
012600 01  WS-DIAG-AREA.                                                00012600
012700     05  WS-DIAG-KEY                PIC X(9).                     00012700
012800     05  FILLER                     PIC X(1).                     00012800
012900 01  WS-DIAG-KEY-N REDEFINES WS-DIAG-AREA PIC S9(9) COMP-3.       00012900
013000*                                                                 00013000
013100 01  REPORT-TOTALS.                                               00013100
013200     05  NUM-PR-REQUESTS          PIC S9(9)   COMP-3  VALUE +0.   00013200
013300     05  NUM-PR-PROCESSED         PIC S9(9)   COMP-3  VALUE +0.   00013300
013400     05  NUM-ITEM-REQUESTS        PIC S9(9)   COMP-3  VALUE +0.   00013400
013500     05  NUM-ITEM-PROCESSED       PIC S9(9)   COMP-3  VALUE +0.   00013500
013600     05  NUM-ITEM-ERRORS          PIC S9(9)   COMP-3  VALUE +0.   00013600
013700     05  FILLER                     PIC X(10).                    00013700
013800*                                                                 00013800
013900*        *******************                                      00013900
014000*            report lines                                         00014000
014100*        *******************                                      00014100
014200 01  ERR-MSG-ORPHAN-ITEM.                                         00014200
014300     05  FILLER PIC X(31)                                         00014300
014400             VALUE 'Orphan item, no matching PR. '.               00014400
014500     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00014500
014600     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00014600
014700 01 RPT-HEADER1.                                                  00014700
014800     05  FILLER                     PIC X(40)                     00014800
014900         VALUE 'LINE-ITEM TOTAL REBUILD REPORT     DATE: '.       00014900
015000     05  RPT-MM                     PIC 99.                       00015000
015100     05  FILLER                     PIC X     VALUE '/'.          00015100
015200     05  RPT-DD                     PIC 99.                       00015200
015300     05  FILLER                     PIC X     VALUE '/'.          00015300
015400     05  RPT-CCYY                   PIC 9(4).                     00015400
015500     05  FILLER                     PIC X(18)                     00015500
015600         VALUE '   TIME: '.                                       00015600
015700     05  RPT-HH                     PIC 99.                       00015700
015800     05  FILLER                     PIC X     VALUE ':'.          00015800
015900     05  RPT-MIN                    PIC 99.                       00015900
016000     05  FILLER                     PIC X     VALUE ':'.          00016000
016100     05  RPT-SS                     PIC 99.                       00016100
016200     05  FILLER                     PIC X(53) VALUE SPACES.       00016200
016300 01  RPT-STATS-HDR1.                                              00016300
016400     05  FILLER PIC X(26) VALUE 'Item Total Rebuild Totals:'.     00016400
016500     05  FILLER PIC X(106) VALUE SPACES.                          00016500
016600 01  RPT-STATS-DETAIL.                                            00016600
016700     05  RPT-LABEL               PIC X(22).                       00016700
016800     05  FILLER                  PIC X(2)     VALUE SPACES.       00016800
016900     05  RPT-NUM-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00016900
017000     05  FILLER                  PIC X(92)   VALUE SPACES.        00017000
017100*                                                                 00017100
017200 01  ABEND-TEST                 PIC X(2).                         00017200
017300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00017300
017400*                                                                 00017400
017500******************************************************************00017500
017600 PROCEDURE DIVISION.                                              00017600
017700******************************************************************00017700
017800*                                                                 00017800
017900 000-MAIN.                                                        00017900
018000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00018000
018100     ACCEPT CURRENT-TIME FROM TIME.                               00018100
018200     DISPLAY 'PRITMTOT STARTED DATE = ' CURRENT-MONTH '/'         00018200
018300         CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.           00018300
018400     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00018400
018500         CURRENT-MINUTE ':' CURRENT-SECOND.                       00018500
018600*                                                                 00018600
018700     PERFORM 700-OPEN-FILES.                                      00018700
018800     PERFORM 800-INIT-REPORT.                                     00018800
018900*                                                                 00018900
019000     PERFORM 730-READ-ITEM-FILE.                                  00019000
019100     PERFORM 710-READ-PR-FILE.                                    00019100
019200     PERFORM 100-PROCESS-REQUESTS                                 00019200
019300         UNTIL PR-FILE-EOF.                                       00019300
019400*                                                                 00019400
019500     PERFORM 850-REPORT-RUN-STATS.                                00019500
019600     PERFORM 790-CLOSE-FILES.                                     00019600
019700*                                                                 00019700
019800     GOBACK.                                                      00019800
019900*                                                                 00019900
020000 100-PROCESS-REQUESTS.                                            00020000
020100     ADD +1 TO NUM-PR-REQUESTS.                                   00020100
020200     MOVE +0 TO WS-ITEM-TOTAL-ACCUM.                              00020200
020300     MOVE PRIN-ID TO WS-DIAG-KEY.                                 00020300
020400     PERFORM 720-POSITION-ITEM-FILE.                              00020400
020500     PERFORM 200-MATCH-ITEMS-TO-REQUEST                           00020500
020600         UNTIL ITEM-FILE-EOF                                      00020600
020700         OR RI-PR-ID NOT = PRIN-ID.                               00020700
020800     PERFORM 300-REWRITE-REQUEST-TOTAL.                           00020800
020900     PERFORM 710-READ-PR-FILE.                                    00020900
021000*                                                                 00021000
021100 200-MATCH-ITEMS-TO-REQUEST.                                      00021100
021200     ADD +1 TO NUM-ITEM-REQUESTS.                                 00021200
021300     PERFORM 250-COMPUTE-ITEM-TOTAL.                              00021300
021400     ADD RI-TOTAL-PRICE TO WS-ITEM-TOTAL-ACCUM.                   00021400
021500     ADD +1 TO NUM-ITEM-PROCESSED.                                00021500
021600     PERFORM 730-READ-ITEM-FILE.                                  00021600
021700*                                                                 00021700
021800 250-COMPUTE-ITEM-TOTAL.                                          00021800
021900     COMPUTE RI-TOTAL-PRICE ROUNDED =                             00021900
022000         RI-QUANTITY * RI-UNIT-PRICE.                             00022000
022100*                                                                 00022100
022200 300-REWRITE-REQUEST-TOTAL.                                       00022200
022300     MOVE CORRESPONDING PRIN-REC TO PROUT-REC.                    00022300
022400     MOVE WS-ITEM-TOTAL-ACCUM TO PROUT-TOTAL-AMOUNT.              00022400
022500     WRITE PROUT-REC.                                             00022500
022600     ADD +1 TO NUM-PR-PROCESSED.                                  00022600
022700*                                                                 00022700
022800 700-OPEN-FILES.                                                  00022800
022900     OPEN INPUT  PURCHASE-REQUEST-FILE                            00022900
023000         REQUEST-ITEM-FILE                                        00023000
023100         OUTPUT  PURCHASE-REQUEST-FILE-OUT                        00023100
023200         REPORT-FILE.                                             00023200
023300     IF WS-PRIN-STATUS NOT = '00'                                 00023300
023400         DISPLAY 'ERROR OPENING PURCHASE REQUEST INPUT. RC:'      00023400
023500             WS-PRIN-STATUS                                       00023500
023600         DISPLAY 'Terminating Program due to File Error'          00023600
023700         MOVE 16 TO RETURN-CODE                                   00023700
023800         MOVE 'Y' TO WS-PR-EOF                                    00023800
023900     END-IF.                                                      00023900
024000     IF WS-PROUT-STATUS NOT = '00'                                00024000
024100         DISPLAY 'ERROR OPENING PURCHASE REQUEST OUTPUT. RC:'     00024100
024200             WS-PROUT-STATUS                                      00024200
024300         DISPLAY 'Terminating Program due to File Error'          00024300
024400         MOVE 16 TO RETURN-CODE                                   00024400
024500         MOVE 'Y' TO WS-PR-EOF                                    00024500
024600     END-IF.                                                      00024600
024700     IF WS-ITEMIN-STATUS NOT = '00'                               00024700
024800         DISPLAY 'ERROR OPENING REQUEST ITEM FILE. RC:'           00024800
024900             WS-ITEMIN-STATUS                                     00024900
025000         DISPLAY 'Terminating Program due to File Error'          00025000
025100         MOVE 16 TO RETURN-CODE                                   00025100
025200         MOVE 'Y' TO WS-PR-EOF                                    00025200
025300     END-IF.                                                      00025300
025400*                                                                 00025400
025500 710-READ-PR-FILE.                                                00025500
025600     READ PURCHASE-REQUEST-FILE                                   00025600
025700         AT END MOVE 'Y' TO WS-PR-EOF.                            00025700
025800*                                                                 00025800
025900 720-POSITION-ITEM-FILE.                                          00025900
026000     IF NOT ITEM-FILE-EOF                                         00026000
026100         PERFORM 725-SKIP-ORPHAN-ITEM                             00026100
026200             UNTIL RI-PR-ID >= PRIN-ID                            00026200
026300             OR ITEM-FILE-EOF                                     00026300
026400     END-IF.                                                      00026400
026500*                                                                 00026500
026600 725-SKIP-ORPHAN-ITEM.                                            00026600
026700     MOVE RI-ITEM-NAME      TO ERR-MSG-DATA1.                     00026700
026800     MOVE 'no matching request, item skipped.'                    00026800
026900         TO ERR-MSG-DATA2.                                        00026900
027000     WRITE REPORT-RECORD FROM ERR-MSG-ORPHAN-ITEM AFTER 2.        00027000
027100     DISPLAY 'ORPHAN ITEM, EXPECTED PR-ID ' WS-DIAG-KEY.          00027100
027200     ADD +1 TO NUM-ITEM-ERRORS.                                   00027200
027300     PERFORM 730-READ-ITEM-FILE.                                  00027300
027400*                                                                 00027400
027500 730-READ-ITEM-FILE.                                              00027500
027600     READ REQUEST-ITEM-FILE                                       00027600
027700         AT END MOVE 'Y' TO WS-ITEM-EOF.                          00027700
027800     EVALUATE WS-ITEMIN-STATUS                                    00027800
027900         WHEN '00'                                                00027900
028000         WHEN '04'                                                00028000
028100             CONTINUE                                             00028100
028200         WHEN '10'                                                00028200
028300             MOVE 'Y' TO WS-ITEM-EOF                              00028300
028400         WHEN OTHER                                               00028400
028500             MOVE 'Item file I/O error on read.  RC: '            00028500
028600                 TO ERR-MSG-DATA1                                 00028600
028700             MOVE WS-ITEMIN-STATUS TO ERR-MSG-DATA2               00028700
028800             WRITE REPORT-RECORD FROM ERR-MSG-ORPHAN-ITEM AFTER 2 00028800
028900             ADD +1 TO NUM-ITEM-ERRORS                            00028900
029000     END-EVALUATE.                                                00029000
029100*                                                                 00029100
029200 790-CLOSE-FILES.                                                 00029200
029300     CLOSE PURCHASE-REQUEST-FILE                                  00029300
029400         PURCHASE-REQUEST-FILE-OUT                                00029400
029500         REQUEST-ITEM-FILE                                        00029500
029600         REPORT-FILE.                                             00029600
029700*                                                                 00029700
029800 800-INIT-REPORT.                                                 00029800
029900     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00029900
030000     MOVE CURRENT-MONTH TO RPT-MM.                                00030000
030100     MOVE CURRENT-DAY   TO RPT-DD.                                00030100
030200     MOVE CURRENT-HOUR  TO RPT-HH.                                00030200
030300     MOVE CURRENT-MINUTE TO RPT-MIN.                              00030300
030400     MOVE CURRENT-SECOND TO RPT-SS.                               00030400
030500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00030500
030600*                                                                 00030600
030700 850-REPORT-RUN-STATS.                                            00030700
030800     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00030800
030900     MOVE 'Requests read        ' TO RPT-LABEL.                   00030900
031000     MOVE NUM-PR-REQUESTS     TO RPT-NUM-VALUE.                   00031000
031100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00031100
031200     MOVE 'Requests rewritten   ' TO RPT-LABEL.                   00031200
031300     MOVE NUM-PR-PROCESSED    TO RPT-NUM-VALUE.                   00031300
031400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00031400
031500     MOVE 'Items read           ' TO RPT-LABEL.                   00031500
031600     MOVE NUM-ITEM-REQUESTS   TO RPT-NUM-VALUE.                   00031600
031700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00031700
031800     MOVE 'Items totaled        ' TO RPT-LABEL.                   00031800
031900     MOVE NUM-ITEM-PROCESSED  TO RPT-NUM-VALUE.                   00031900
032000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00032000
032100     MOVE 'Items in error       ' TO RPT-LABEL.                   00032100
032200     MOVE NUM-ITEM-ERRORS     TO RPT-NUM-VALUE.                   00032200
032300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00032300
