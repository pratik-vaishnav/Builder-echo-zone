000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... STATSREC                                     00000300
000400*    DESCRIPTION..... STATISTICS ROLL-UP RECORD, WRITTEN ONCE AT  00000400
000500*                     END OF RUN BY PRSTATS.  CARRIES THE STATUS  00000500
000600*                     TOTALS PLUS THE DEPARTMENT CONTROL-BREAK    00000600
000700*                     TABLE (BUSINESS RULE 5).  THE TABLE IS      00000700
000800*                     SIZED TO 50 ENTRIES -- GENEROUS AGAINST     00000800
000900*                     THE SIX OR SO DEPARTMENTS SEEN TODAY, BUT   00000900
001000*                     PRSTATS TREATS RUNNING OFF THE END OF IT    00001000
001100*                     AS A HARD ERROR, NOT A DROPPED DEPARTMENT.  00001100
001200*                                                                 00001200
001300*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00001300
001400*    04-02-98  RBB  DEPARTMENT TABLE WIDENED FROM 20 TO 50 ENTRIESPF0062  
001500*                   AFTER MARKETING SPLIT INTO FOUR SUB-DEPTS.    PF0062  
001600*                                                                 00001600
001700******************************************************************00001700
001800 01  ST-REC.                                                      00001800
001900     05  ST-TOTAL-REQUESTS          PIC 9(7).                     00001900
002000     05  ST-PENDING-COUNT           PIC 9(7).                     00002000
002100     05  ST-PENDING-AMOUNT          PIC S9(8)V99 COMP-3.          00002100
002200     05  ST-UNDER-REVIEW-COUNT      PIC 9(7).                     00002200
002300     05  ST-APPROVED-COUNT          PIC 9(7).                     00002300
002400     05  ST-APPROVED-AMOUNT         PIC S9(8)V99 COMP-3.          00002400
002500     05  ST-REJECTED-COUNT          PIC 9(7).                     00002500
002600     05  ST-IN-PROGRESS-COUNT       PIC 9(7).                     00002600
002700     05  ST-IN-PROGRESS-AMOUNT      PIC S9(8)V99 COMP-3.          00002700
002800     05  ST-COMPLETED-COUNT         PIC 9(7).                     00002800
002900     05  ST-TOTAL-SPENT             PIC S9(8)V99 COMP-3.          00002900
003000     05  ST-DEPT-TABLE-COUNT        PIC 9(3).                     00003000
003100     05  ST-DEPT-ENTRY OCCURS 50 TIMES                            00003100
003200         INDEXED BY ST-DEPT-IDX.                                  00003200
003300         10  ST-DEPT-NAME           PIC X(30).                    00003300
003400         10  ST-DEPT-COUNT          PIC 9(7).                     00003400
003500         10  ST-DEPT-AMOUNT         PIC S9(8)V99 COMP-3.          00003500
003600     05  FILLER                     PIC X(20).                    00003600
