000100******************************************************************00000100
000200*                                                                 00000200
000300* PROCUREFLOW BATCH SUBSYSTEM                                     00000300
000400*                                                                 00000400
000500******************************************************************00000500
000600* PROGRAM:  PRAPPRV                                               00000600
000700*                                                                 00000700
000800* AUTHOR :  R. B. BANERJEE                                        00000800
000900*                                                                 00000900
001000* DRIVES BUSINESS RULE 1 (AUTO-APPROVAL LADDER) AND, FOR ANY      00001000
001100* REQUEST THE LADDER CANNOT CLEAR, BUSINESS RULE 2 (MANAGER       00001100
001200* ASSIGNMENT FOR MANUAL REVIEW).  REPLACES THE OLD OVERNIGHT      00001200
001300* CLERK REVIEW QUEUE -- SEE THE 1994 SYSTEMS STUDY IF YOU CAN     00001300
001400* STILL FIND A COPY OF IT IN THE LIBRARY.                         00001400
001500*                                                                 00001500
001600* THE MANAGER FILE IS READ ONCE AT OPEN TIME INTO A WORKING-      00001600
001700* STORAGE TABLE.  THERE IS NO INDEXED ACCESS ON THIS SYSTEM --    00001700
001800* WE SEARCH THE TABLE THE SAME WAY WE ALWAYS HAVE.                00001800
001900*                                                                 00001900
002000******************************************************************00002000
002100 IDENTIFICATION DIVISION.                                         00002100
002200 PROGRAM-ID. PRAPPRV.                                             00002200
002300 AUTHOR. R. B. BANERJEE.                                          00002300
002400 INSTALLATION. PROCUREFLOW DATA CENTER.                           00002400
002500 DATE-WRITTEN. 02-01-1994.                                        00002500
002600 DATE-COMPILED.                                                   00002600
002700 SECURITY. NONE.                                                  00002700
002800*                                                                 00002800
002900*    CHANGE LOG                                                   00002900
003000*    ----------                                                   00003000
003100*    02-01-94  RBB  ORIGINAL PROGRAM.                             00003100
003200*    08-22-95  RBB  ADDED THE LICENSE/SUBSCRIPTION/RENEWAL/       PF0028  
003300*                   MAINTENANCE KEYWORD RULE -- SOFTWARE DESK     PF0028  
003400*                   WAS DROWNING IN MANUAL REVIEWS.               PF0028  
003500*    03-11-96  RBB  URGENT-PRIORITY RULE ADDED PER PROCUREMENT    PF0052  
003600*                   MEMO 96-03.  DEFAULT THRESHOLD UNCHANGED.     PF0052  
003700*    09-15-98  LKT  Y2K -- DATE FIELDS ON THIS PROGRAM ARE ALL    Y2K003  
003800*                   CCYYMMDD ALREADY, REVIEWED, SIGNED OFF.       Y2K003  
003900*    01-20-00  LKT  MANAGER TABLE NOW SKIPS INACTIVE MANAGERS     PF0510  
004000*                   (MG-ACTIVE-FLAG) WHEN SEARCHING.  ACCOUNTING  PF0510  
004100*                   WAS GETTING REQUESTS ROUTED TO PEOPLE WHO     PF0510  
004200*                   HAD TRANSFERRED OUT.                          PF0510  
004300*    06-30-03  HAP  IF NO ACTIVE MANAGER EXISTS AT ALL THE        PF1077  
004400*                   REQUEST NOW STAYS UNDER-REVIEW WITH ASSIGNED- PF1077  
004500*                   TO-ID ZERO INSTEAD OF ABENDING THE RUN.       PF1077  
004600*    04-18-07  SRK  ADDED APPRRPT CONTROL TOTALS.                 PF1620  
004700*    11-12-19  VKR  100-PROCESS-REQUESTS NOW MOVES PRIN-REC TO    PF2040  
004800*                   PROUT-REC UP FRONT FOR EVERY RECORD.  NON-    PF2040  
004900*                   PENDING REQUESTS WERE COMING OUT OF THIS      PF2040  
005000*                   PROGRAM WITH STALE FD-BUFFER CONTENT AND A    PF2040  
005100*                   STATUS FORCED BACK TO UNDER_REVIEW -- 500-    PF2040  
005200*                   ROUTE-TO-MANUAL-REVIEW WAS RUNNING ON EVERY   PF2040  
005300*                   RECORD REGARDLESS OF STATUS.                  PF2040  
005400*    03-02-26  VKR  DEPARTMENT AND TITLE COMPARISONS ARE NOW      PF2211  
005500*                   CASE-INSENSITIVE (UPPER-CASED BEFORE THE      PF2211  
005600*                   LADDER RUNS) -- REQUESTS LOGGED 'it', 'It',   PF2211  
005700*                   'License Renewal' (LOWER CASE) ETC WERE       PF2211  
005800*                   FALLING THROUGH TO MANUAL REVIEW INSTEAD OF   PF2211  
005900*                   AUTO-APPROVING.                               PF2211  
006000*    03-02-26  VKR  400-EVALUATE-AUTO-APPROVAL REWORKED FROM AN   PF2213  
006100*                   EVALUATE TRUE LADDER TO NESTED IFS -- A HIGH- PF2213  
006200*                   DOLLAR IT/URGENT REQUEST WAS BEING SENT TO    PF2213  
006300*                   REVIEW INSTEAD OF FALLING TO THE NEXT RULE    PF2213  
006400*                   DOWN THE LADDER.  RULE 2 (KEYWORD) STILL      PF2213  
006500*                   EXITS THE LADDER ON A MATCH REGARDLESS OF     PF2213  
006600*                   AMOUNT, AS ALWAYS INTENDED.                   PF2213  
006700*    03-02-26  VKR  DROPPED 550-FORMAT-REQUEST-NUMBER AND THE     PF2215  
006800*                   WS-REQUEST-NUMBER WORK AREA -- NOTHING IN     PF2215  
006900*                   THIS PROGRAM OR PRPOGEN/PRSTATS EVER READ     PF2215  
007000*                   PROUT-REQUEST-NUMBER BACK OUT AGAIN, AND THE  PF2215  
007100*                   FIELD IS NOT PART OF THE SIGNED-OFF REQUEST   PF2215  
007200*                   RECORD LAYOUT.  SEE PURCHREQ CHANGE LOG.      PF2215  
007300 ENVIRONMENT DIVISION.                                            00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SOURCE-COMPUTER. IBM-370.                                        00007500
007600 OBJECT-COMPUTER. IBM-370.                                        00007600
007700 SPECIAL-NAMES.                                                   00007700
007800     C01 IS TOP-OF-FORM.                                          00007800
007900 INPUT-OUTPUT SECTION.                                            00007900
008000 FILE-CONTROL.                                                    00008000
008100*                                                                 00008100
008200     SELECT PURCHASE-REQUEST-FILE ASSIGN TO PRFLIN                00008200
008300         ACCESS IS SEQUENTIAL                                     00008300
008400         FILE STATUS IS WS-PRIN-STATUS.                           00008400
008500*                                                                 00008500
008600     SELECT PURCHASE-REQUEST-FILE-OUT ASSIGN TO PRFLOUT           00008600
008700         ACCESS IS SEQUENTIAL                                     00008700
008800         FILE STATUS IS WS-PROUT-STATUS.                          00008800
008900*                                                                 00008900
009000     SELECT MANAGER-FILE ASSIGN TO MGRIN                          00009000
009100         ACCESS IS SEQUENTIAL                                     00009100
009200         FILE STATUS IS WS-MGRIN-STATUS.                          00009200
009300*                                                                 00009300
009400     SELECT APPROVAL-FILE ASSIGN TO APPROUT                       00009400
009500         ACCESS IS SEQUENTIAL                                     00009500
009600         FILE STATUS IS WS-APPROUT-STATUS.                        00009600
009700*                                                                 00009700
009800     SELECT REPORT-FILE ASSIGN TO APPRRPT                         00009800
009900         FILE STATUS IS WS-REPORT-STATUS.                         00009900
010000*                                                                 00010000
010100******************************************************************00010100
010200 DATA DIVISION.                                                   00010200
010300 FILE SECTION.                                                    00010300
010400*                                                                 00010400
010500 FD  PURCHASE-REQUEST-FILE                                        00010500
010600     RECORDING MODE IS F                                          00010600
010700     BLOCK CONTAINS 0 RECORDS.                                    00010700
010800 COPY PURCHREQ REPLACING ==:TAG:== BY ==PRIN==.                   00010800
010900*                                                                 00010900
011000 FD  PURCHASE-REQUEST-FILE-OUT                                    00011000
011100     RECORDING MODE IS F                                          00011100
011200     BLOCK CONTAINS 0 RECORDS.                                    00011200
011300 COPY PURCHREQ REPLACING ==:TAG:== BY ==PROUT==.                  00011300
011400*                                                                 00011400
011500 FD  MANAGER-FILE                                                 00011500
011600     RECORDING MODE IS F.                                         00011600
011700 COPY MGRFILE.                                                    00011700
011800*                                                                 00011800
011900 FD  APPROVAL-FILE                                                00011900
012000     RECORDING MODE IS F.                                         00012000
012100 COPY APPRVL.                                                     00012100
012200*                                                                 00012200
012300 FD  REPORT-FILE                                                  00012300
012400     RECORDING MODE IS F.                                         00012400
012500 01  REPORT-RECORD              PIC X(132).                       00012500
012600*                                                                 00012600
012700******************************************************************00012700
012800 WORKING-STORAGE SECTION.                                         00012800
012900******************************************************************00012900
013000*                                                                 00013000
013100 01  SYSTEM-DATE-AND-TIME.                                        00013100
013200     05  CURRENT-DATE.                                            00013200
013300         10  CURRENT-CCYY           PIC 9(4).                     00013300
013400         10  CURRENT-MONTH          PIC 9(2).                     00013400
013500         10  CURRENT-DAY            PIC 9(2).                     00013500
013600     05  CURRENT-TIME            PIC 9(8).                        00013600
013700     05  FILLER                     PIC X(10).                    00013700
013800*                                                                 00013800
013900* Scratch switches and status codes -- 77-level, house standard,  00013900
014000* same as the file-status/subscript items in any of this shop's   00014000
014100* older decks.                                                    00014100
014200 77  WS-PRIN-STATUS              PIC X(2)  VALUE SPACES.          00014200
014300 77  WS-PROUT-STATUS             PIC X(2)  VALUE SPACES.          00014300
014400 77  WS-MGRIN-STATUS             PIC X(2)  VALUE SPACES.          00014400
014500 77  WS-APPROUT-STATUS           PIC X(2)  VALUE SPACES.          00014500
014600 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00014600
014700 77  WS-PR-EOF                   PIC X     VALUE SPACES.          00014700
014800  88  PR-FILE-EOF              VALUE 'Y'.                         00014800
014900 77  WS-ROUTE-DECISION           PIC X(1)  VALUE SPACES.          00014900
015000  88  WS-AUTO-APPROVED         VALUE 'A'.                         00015000
015100  88  WS-MANUAL-REVIEW         VALUE 'M'.                         00015100
015200*                                                                 00015200
015300* Upper-cased work copies of PR-TITLE/PR-DEPARTMENT so BUSINESS   00015300
015400* RULE 1/3 KEYWORD AND DEPARTMENT TESTS ARE CASE-INSENSITIVE --   00015400
015500* SEE 400-EVALUATE-AUTO-APPROVAL.                                 00015500
015600 77  WS-TITLE-UC                 PIC X(100).                      00015600
015700 77  WS-DEPARTMENT-UC            PIC X(30).                       00015700
015800*                                                                 00015800
015900* Manager lookup table -- one row per MG-REC, loaded once at open.00015900
016000* Sized well past any real headcount; overflow here just drops    00016000
016100* the slurp, it does not abend like the department table in       00016100
016200* PRSTATS -- the manager file is a convenience lookup, not a      00016200
016300* control total.                                                  00016300
016400 01  MANAGER-TABLE.                                               00016400
016500     05  WS-MGR-COUNT               PIC S9(4) COMP VALUE +0.      00016500
016600     05  WS-MGR-ENTRY OCCURS 200 TIMES                            00016600
016700         INDEXED BY WS-MGR-IDX.                                   00016700
016800         10  WS-MGR-USER-ID        PIC 9(9).                      00016800
016900         10  WS-MGR-DEPARTMENT     PIC X(30).                     00016900
017000         10  WS-MGR-ACTIVE         PIC X(1).                      00017000
017100     05  FILLER                     PIC X(10).                    00017100
017200*                                                                 00017200
017300 77  WS-SUBSCR                   PIC S9(4)   COMP VALUE +0.       00017300
017400 77  WS-FOUND-MGR-ID             PIC 9(9)    VALUE ZEROS.         00017400
017500 77  WS-KW-COUNT                 PIC S9(4)   COMP VALUE +0.       00017500
017600 77  WS-KEYWORD-SW               PIC X(1)    VALUE 'N'.           00017600
017700  88  WS-KEYWORD-FOUND         VALUE 'Y'.                         00017700
017800  88  WS-KEYWORD-NOT-FOUND     VALUE 'N'.                         00017800
017900*                                                                 00017900
018000 01  REPORT-TOTALS.                                               00018000
018100     05  NUM-PR-REQUESTS          PIC S9(9)   COMP-3  VALUE +0.   00018100
018200     05  NUM-AUTO-APPROVED        PIC S9(9)   COMP-3  VALUE +0.   00018200
018300     05  NUM-MANUAL-REVIEW        PIC S9(9)   COMP-3  VALUE +0.   00018300
018400     05  NUM-NO-MANAGER-FOUND     PIC S9(9)   COMP-3  VALUE +0.   00018400
018500     05  FILLER                     PIC X(10).                    00018500
018600*                                                                 00018600
018700 01  RPT-HEADER1.                                                 00018700
018800     05  FILLER                     PIC X(40)                     00018800
018900         VALUE 'AUTO-APPROVAL / REVIEW ROUTING REPORT  DATE: '.   00018900
019000     05  RPT-MM                     PIC 99.                       00019000
019100     05  FILLER                     PIC X     VALUE '/'.          00019100
019200     05  RPT-DD                     PIC 99.                       00019200
019300     05  FILLER                     PIC X     VALUE '/'.          00019300
019400     05  RPT-CCYY                   PIC 9(4).                     00019400
019500     05  FILLER                     PIC X(61) VALUE SPACES.       00019500
019600 01  RPT-STATS-HDR1.                                              00019600
019700     05  FILLER PIC X(24) VALUE 'Approval Routing Totals:'.       00019700
019800     05  FILLER PIC X(108) VALUE SPACES.                          00019800
019900 01  RPT-STATS-DETAIL.                                            00019900
020000     05  RPT-LABEL               PIC X(22).                       00020000
020100     05  FILLER                  PIC X(2)     VALUE SPACES.       00020100
020200     05  RPT-NUM-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00020200
020300     05  FILLER                  PIC X(92)   VALUE SPACES.        00020300
020400*                                                                 00020400
020500 01  ABEND-TEST                 PIC X(2).                         00020500
020600 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00020600
020700*                                                                 00020700
020800******************************************************************00020800
020900 PROCEDURE DIVISION.                                              00020900
021000******************************************************************00021000
021100*                                                                 00021100
021200 000-MAIN.                                                        00021200
021300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00021300
021400     DISPLAY 'PRAPPRV STARTED DATE = ' CURRENT-MONTH '/'          00021400
021500         CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.           00021500
021600*                                                                 00021600
021700     PERFORM 700-OPEN-FILES.                                      00021700
021800     PERFORM 800-INIT-REPORT.                                     00021800
021900     PERFORM 110-LOAD-MANAGER-TABLE.                              00021900
022000*                                                                 00022000
022100     PERFORM 710-READ-PR-FILE.                                    00022100
022200     PERFORM 100-PROCESS-REQUESTS                                 00022200
022300         UNTIL PR-FILE-EOF.                                       00022300
022400*                                                                 00022400
022500     PERFORM 850-REPORT-RUN-STATS.                                00022500
022600     PERFORM 790-CLOSE-FILES.                                     00022600
022700*                                                                 00022700
022800     GOBACK.                                                      00022800
022900*                                                                 00022900
023000 100-PROCESS-REQUESTS.                                            00023000
023100     ADD +1 TO NUM-PR-REQUESTS.                                   00023100
023200     MOVE PRIN-REC TO PROUT-REC.                                  00023200
023300     MOVE SPACE TO WS-ROUTE-DECISION.                             00023300
023400     IF PRIN-ST-PENDING                                           00023400
023500         PERFORM 400-EVALUATE-AUTO-APPROVAL                       00023500
023600         IF NOT WS-AUTO-APPROVED                                  00023600
023700             PERFORM 500-ROUTE-TO-MANUAL-REVIEW                   00023700
023800         END-IF                                                   00023800
023900     END-IF.                                                      00023900
024000     WRITE PROUT-REC.                                             00024000
024100     PERFORM 710-READ-PR-FILE.                                    00024100
024200*                                                                 00024200
024300* BUSINESS RULE 1 -- AUTO-APPROVAL LADDER.  EVERY TEST IS         00024300
024400* INCLUSIVE (<=) AND UNROUNDED, NO EXCEPTIONS.  RULES 1 AND 3     00024400
024500* ARE GUARDED CONDITIONS -- IF THE DEPARTMENT/PRIORITY GATE       00024500
024600* MATCHES BUT THE AMOUNT DOES NOT, WE FALL THROUGH TO THE NEXT    00024600
024700* RULE DOWN THE LADDER RATHER THAN GOING STRAIGHT TO REVIEW.      PF2213  
024800* RULE 2 IS THE ONE EXCEPTION -- ONCE A KEYWORD HITS, THE         PF2213  
024900* AMOUNT TEST IS FINAL, PASS OR FAIL, AND NO LOWER RULE IS        PF2213  
025000* TRIED.  ONLY CALLED FOR REQUESTS THAT ARE STILL PENDING --      00025000
025100* PROUT-REC IS ALREADY A FULL COPY OF PRIN-REC BY THE TIME WE     00025100
025200* GET HERE.                                                       00025200
025300 400-EVALUATE-AUTO-APPROVAL.                                      00025300
025400     PERFORM 420-SCAN-TITLE-FOR-KEYWORD.                          00025400
025500     MOVE PRIN-DEPARTMENT TO WS-DEPARTMENT-UC.                    00025500
025600     INSPECT WS-DEPARTMENT-UC CONVERTING                          00025600
025700         'abcdefghijklmnopqrstuvwxyz' TO                          00025700
025800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00025800
025900     IF WS-DEPARTMENT-UC = 'IT'                                   00025900
026000         AND PRIN-TOTAL-AMOUNT <= 100000.00                       00026000
026100         PERFORM 450-AUTO-APPROVE-REQUEST                         00026100
026200     ELSE                                                         00026200
026300         IF WS-KEYWORD-FOUND                                      00026300
026400             IF PRIN-TOTAL-AMOUNT <= 200000.00                    00026400
026500                 PERFORM 450-AUTO-APPROVE-REQUEST                 00026500
026600             END-IF                                               00026600
026700         ELSE                                                     00026700
026800             IF PRIN-PRIORITY = 'URGENT'                          00026800
026900                 AND PRIN-TOTAL-AMOUNT <= 25000.00                00026900
027000                 PERFORM 450-AUTO-APPROVE-REQUEST                 00027000
027100             ELSE                                                 00027100
027200                 IF PRIN-TOTAL-AMOUNT <= 50000.00                 00027200
027300                     PERFORM 450-AUTO-APPROVE-REQUEST             00027300
027400                 END-IF                                           00027400
027500             END-IF                                               00027500
027600         END-IF                                                   00027600
027700     END-IF.                                                      00027700
027800*                                                                 00027800
027900* Keyword match is done against the whole title -- any of the     00027900
028000* four keywords appearing anywhere in PR-TITLE qualifies, so we   00028000
028100* use INSPECT TALLYING rather than an exact equal.  First hit     00028100
028200* wins, we do not bother counting past it.  PR-TITLE IS FREE      00028200
028300* TEXT SO WE UPPER-CASE A WORK COPY FIRST -- THE FOUR KEYWORDS    00028300
028400* ARE SPELLED IN CAPS BELOW, THE SAME AS THE CATALOG ON FILE.     00028400
028500 420-SCAN-TITLE-FOR-KEYWORD.                                      00028500
028600     MOVE +0  TO WS-KW-COUNT.                                     00028600
028700     MOVE 'N' TO WS-KEYWORD-SW.                                   00028700
028800     MOVE PRIN-TITLE TO WS-TITLE-UC.                              00028800
028900     INSPECT WS-TITLE-UC CONVERTING                               00028900
029000         'abcdefghijklmnopqrstuvwxyz' TO                          00029000
029100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00029100
029200     INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                     00029200
029300         FOR ALL 'LICENSE'.                                       00029300
029400     IF WS-KW-COUNT = 0                                           00029400
029500         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00029500
029600             FOR ALL 'SUBSCRIPTION'                               00029600
029700     END-IF.                                                      00029700
029800     IF WS-KW-COUNT = 0                                           00029800
029900         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00029900
030000             FOR ALL 'RENEWAL'                                    00030000
030100     END-IF.                                                      00030100
030200     IF WS-KW-COUNT = 0                                           00030200
030300         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00030300
030400             FOR ALL 'MAINTENANCE'                                00030400
030500     END-IF.                                                      00030500
030600     IF WS-KW-COUNT > 0                                           00030600
030700         MOVE 'Y' TO WS-KEYWORD-SW                                00030700
030800     END-IF.                                                      00030800
030900*                                                                 00030900
031000 450-AUTO-APPROVE-REQUEST.                                        00031000
031100     MOVE 'APPROVED'           TO PROUT-STATUS.                   00031100
031200     MOVE 'A'                  TO WS-ROUTE-DECISION.              00031200
031300     ADD +1 TO NUM-AUTO-APPROVED.                                 00031300
031400     MOVE PRIN-ID              TO AP-PR-ID.                       00031400
031500     MOVE 1                    TO AP-LEVEL.                       00031500
031600     MOVE ZEROS                TO AP-APPROVER-ID.                 00031600
031700     MOVE 'APPROVED'           TO AP-STATUS.                      00031700
031800     MOVE 'AUTO-APPROVED BY PRAPPRV RULE LADDER'                  00031800
031900         TO AP-COMMENT.                                           00031900
032000     WRITE AP-REC.                                                00032000
032100*                                                                 00032100
032200* BUSINESS RULE 2 -- MANAGER ASSIGNMENT.  FIRST ACTIVE MANAGER    00032200
032300* IN THE SAME DEPARTMENT WINS.  IF NONE, THE FIRST ACTIVE         00032300
032400* MANAGER ANYWHERE IN THE TABLE WINS.  IF THE TABLE HAS NO        00032400
032500* ACTIVE MANAGER AT ALL, ASSIGNED-TO-ID STAYS ZERO AND THE        00032500
032600* RUN CONTINUES -- THIS IS NOT A HARD ERROR.                      00032600
032700 500-ROUTE-TO-MANUAL-REVIEW.                                      00032700
032800     MOVE 'UNDER_REVIEW'       TO PROUT-STATUS.                   00032800
032900     MOVE 'M'                  TO WS-ROUTE-DECISION.              00032900
033000     MOVE ZEROS                TO WS-FOUND-MGR-ID.                00033000
033100     SET WS-MGR-IDX TO 1.                                         00033100
033200     SEARCH WS-MGR-ENTRY                                          00033200
033300         WHEN WS-MGR-DEPARTMENT (WS-MGR-IDX) = PRIN-DEPARTMENT    00033300
033400             AND WS-MGR-ACTIVE (WS-MGR-IDX) = 'Y'                 00033400
033500             MOVE WS-MGR-USER-ID (WS-MGR-IDX) TO WS-FOUND-MGR-ID. 00033500
033600     IF WS-FOUND-MGR-ID = ZEROS                                   00033600
033700         SET WS-MGR-IDX TO 1                                      00033700
033800         SEARCH WS-MGR-ENTRY                                      00033800
033900             WHEN WS-MGR-ACTIVE (WS-MGR-IDX) = 'Y'                00033900
034000                 MOVE WS-MGR-USER-ID (WS-MGR-IDX)                 00034000
034100                     TO WS-FOUND-MGR-ID                           00034100
034200     END-IF.                                                      00034200
034300     MOVE WS-FOUND-MGR-ID TO PROUT-ASSIGNED-TO-ID.                00034300
034400     IF WS-FOUND-MGR-ID = ZEROS                                   00034400
034500         ADD +1 TO NUM-NO-MANAGER-FOUND                           00034500
034600     END-IF.                                                      00034600
034700     ADD +1 TO NUM-MANUAL-REVIEW.                                 00034700
034800     MOVE PRIN-ID              TO AP-PR-ID.                       00034800
034900     MOVE 1                    TO AP-LEVEL.                       00034900
035000     MOVE WS-FOUND-MGR-ID      TO AP-APPROVER-ID.                 00035000
035100     MOVE 'REVIEW'             TO AP-STATUS.                      00035100
035200     MOVE 'ROUTED TO MANUAL REVIEW BY PRAPPRV'                    00035200
035300         TO AP-COMMENT.                                           00035300
035400     WRITE AP-REC.                                                00035400
035500*                                                                 00035500
035600 110-LOAD-MANAGER-TABLE.                                          00035600
035700     OPEN INPUT MANAGER-FILE.                                     00035700
035800     IF WS-MGRIN-STATUS NOT = '00'                                00035800
035900         DISPLAY 'ERROR OPENING MANAGER FILE. RC:' WS-MGRIN-STATUS00035900
036000         MOVE 16 TO RETURN-CODE                                   00036000
036100         MOVE 'Y' TO WS-PR-EOF                                    00036100
036200     END-IF.                                                      00036200
036300     PERFORM 115-READ-ONE-MANAGER.                                00036300
036400     PERFORM 120-BUILD-MANAGER-ROW                                00036400
036500         UNTIL WS-MGRIN-STATUS = '10'.                            00036500
036600     CLOSE MANAGER-FILE.                                          00036600
036700*                                                                 00036700
036800 115-READ-ONE-MANAGER.                                            00036800
036900     READ MANAGER-FILE                                            00036900
037000         AT END MOVE '10' TO WS-MGRIN-STATUS.                     00037000
037100*                                                                 00037100
037200 120-BUILD-MANAGER-ROW.                                           00037200
037300     IF MG-ROLE-MANAGER                                           00037300
037400         ADD +1 TO WS-SUBSCR                                      00037400
037500         IF WS-SUBSCR > 200                                       00037500
037600             DISPLAY 'MANAGER TABLE FULL -- INCREASE OCCURS 200'  00037600
037700             MOVE 16 TO RETURN-CODE                               00037700
037800             PERFORM 790-CLOSE-FILES                              00037800
037900             GOBACK                                               00037900
038000         END-IF                                                   00038000
038100         MOVE MG-USER-ID     TO WS-MGR-USER-ID (WS-SUBSCR)        00038100
038200         MOVE MG-DEPARTMENT  TO WS-MGR-DEPARTMENT (WS-SUBSCR)     00038200
038300         MOVE MG-ACTIVE-FLAG TO WS-MGR-ACTIVE (WS-SUBSCR)         00038300
038400         MOVE WS-SUBSCR      TO WS-MGR-COUNT                      00038400
038500     END-IF.                                                      00038500
038600     PERFORM 115-READ-ONE-MANAGER.                                00038600
038700*                                                                 00038700
038800 700-OPEN-FILES.                                                  00038800
038900     OPEN INPUT  PURCHASE-REQUEST-FILE                            00038900
039000         OUTPUT  PURCHASE-REQUEST-FILE-OUT                        00039000
039100         APPROVAL-FILE                                            00039100
039200         REPORT-FILE.                                             00039200
039300     IF WS-PRIN-STATUS NOT = '00'                                 00039300
039400         DISPLAY 'ERROR OPENING PURCHASE REQUEST INPUT. RC:'      00039400
039500             WS-PRIN-STATUS                                       00039500
039600         MOVE 16 TO RETURN-CODE                                   00039600
039700         MOVE 'Y' TO WS-PR-EOF                                    00039700
039800     END-IF.                                                      00039800
039900     IF WS-PROUT-STATUS NOT = '00'                                00039900
040000         DISPLAY 'ERROR OPENING PURCHASE REQUEST OUTPUT. RC:'     00040000
040100             WS-PROUT-STATUS                                      00040100
040200         MOVE 16 TO RETURN-CODE                                   00040200
040300         MOVE 'Y' TO WS-PR-EOF                                    00040300
040400     END-IF.                                                      00040400
040500*                                                                 00040500
040600 710-READ-PR-FILE.                                                00040600
040700     READ PURCHASE-REQUEST-FILE                                   00040700
040800         AT END MOVE 'Y' TO WS-PR-EOF.                            00040800
040900*                                                                 00040900
041000 790-CLOSE-FILES.                                                 00041000
041100     CLOSE PURCHASE-REQUEST-FILE                                  00041100
041200         PURCHASE-REQUEST-FILE-OUT                                00041200
041300         APPROVAL-FILE                                            00041300
041400         REPORT-FILE.                                             00041400
041500*                                                                 00041500
041600 800-INIT-REPORT.                                                 00041600
041700     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00041700
041800     MOVE CURRENT-MONTH TO RPT-MM.                                00041800
041900     MOVE CURRENT-DAY   TO RPT-DD.                                00041900
042000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00042000
042100*                                                                 00042100
042200 850-REPORT-RUN-STATS.                                            00042200
042300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00042300
042400     MOVE 'Requests read        ' TO RPT-LABEL.                   00042400
042500     MOVE NUM-PR-REQUESTS     TO RPT-NUM-VALUE.                   00042500
042600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00042600
042700     MOVE 'Auto-approved        ' TO RPT-LABEL.                   00042700
042800     MOVE NUM-AUTO-APPROVED   TO RPT-NUM-VALUE.                   00042800
042900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00042900
043000     MOVE 'Routed to review     ' TO RPT-LABEL.                   00043000
043100     MOVE NUM-MANUAL-REVIEW   TO RPT-NUM-VALUE.                   00043100
043200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00043200
043300     MOVE 'No manager found     ' TO RPT-LABEL.                   00043300
043400     MOVE NUM-NO-MANAGER-FOUND TO RPT-NUM-VALUE.                  00043400
043500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00043500
