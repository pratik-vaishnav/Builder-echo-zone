000100******************************************************************00000100
000200*                                                                 00000200
000300* PROCUREFLOW BATCH SUBSYSTEM                                     00000300
000400*                                                                 00000400
000500******************************************************************00000500
000600* PROGRAM:  PRPOGEN                                               00000600
000700*                                                                 00000700
000800* AUTHOR :  R. B. BANERJEE                                        00000800
000900*                                                                 00000900
001000* WALKS THE APPROVED PURCHASE REQUESTS AND CUTS A PURCHASE ORDER  00001000
001100* FOR EACH ONE THAT DOES NOT ALREADY HAVE ONE.  SUPPLIER IS       00001100
001200* PICKED OFF A KEYWORD LADDER (BUSINESS RULE 3) AND THE DELIVERY  00001200
001300* ADDRESS IS BUILT FROM A FIXED TEMPLATE BY DEPARTMENT (RULE 4).  00001300
001400*                                                                 00001400
001500* THE EXISTING PO FILE IS READ ONCE AT OPEN TIME INTO A TABLE SO  00001500
001600* WE CAN TELL WHETHER A REQUEST ALREADY HAS A PO WITHOUT AN       00001600
001700* INDEXED READ -- THIS SHOP HAS NEVER HAD INDEXED PO FILES.       00001700
001800*                                                                 00001800
001900******************************************************************00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID. PRPOGEN.                                             00002100
002200 AUTHOR. R. B. BANERJEE.                                          00002200
002300 INSTALLATION. PROCUREFLOW DATA CENTER.                           00002300
002400 DATE-WRITTEN. 03-14-1994.                                        00002400
002500 DATE-COMPILED.                                                   00002500
002600 SECURITY. NONE.                                                  00002600
002700*                                                                 00002700
002800*    CHANGE LOG                                                   00002800
002900*    ----------                                                   00002900
003000*    03-14-94  RBB  ORIGINAL PROGRAM.                             00003000
003100*    07-02-95  RBB  SUPPLIER KEYWORD LADDER EXPANDED FROM TWO     PF0022  
003200*                   ENTRIES TO THE FIVE WE RUN TODAY.             PF0022  
003300*    11-30-96  RBB  DUPLICATE-PO TABLE ADDED -- REQUESTS WERE     PF0058  
003400*                   GETTING A SECOND PO CUT ON RERUN.             PF0058  
003500*    09-21-98  LKT  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM,    Y2K003  
003600*                   PO-ORDER-NUMBER IS TEXT NOT A DATE.  SIGNED   Y2K003  
003700*                   OFF CLEAN.                                    Y2K003  
003800*    05-14-02  HAP  DUPLICATE-PO TABLE OVERFLOW NOW ABENDS THE    PF1120  
003900*                   RUN INSTEAD OF QUIETLY SKIPPING REQUESTS --   PF1120  
004000*                   OPERATIONS WAS LOSING POs SILENTLY.           PF1120  
004100*    08-09-05  HAP  DELIVERY ADDRESS TEMPLATE MOVED TO 350- SO    PF1410  
004200*                   IT CAN BE REUSED WHEN A PO IS REISSUED.       PF1410  
004300*    02-27-08  SRK  ADDED POGNRPT CONTROL TOTALS.                 PF1780  
004400*    09-19-08  HAP  OUTPUT PO RECORD NOW COMES FROM THE SAME      PF1820  
004500*                   TAGGED PURCHORD COPY AS THE INPUT SIDE --     PF1820  
004600*                   ONE LAYOUT, ONE PLACE TO MAINTAIN IT.         PF1820  
004700*    03-02-26  VKR  300-DETERMINE-SUPPLIER NOW UPPER-CASES THE    PF2211  
004800*                   TITLE BEFORE TESTING THE KEYWORD LADDER --    PF2211  
004900*                   LOWER/MIXED-CASE TITLES WERE FALLING THROUGH  PF2211  
005000*                   TO THE GENERAL SUPPLIER.  ALSO REBUILT 350-   PF2211  
005100*                   BUILD-DELIVERY-ADDRESS ON THE WIDENED 5-LINE  PF2211  
005200*                   PURCHORD TEMPLATE -- SEE COPYBOOK LOG.        PF2211  
005300*    03-02-26  VKR  POGNRPT WAS TOTALLING POs WRITTEN BUT NOT     PF2216  
005400*                   THEIR DOLLAR VALUE.  ADDED WS-PO-TOTAL-AMOUNT PF2216  
005500*                   AND A NEW CONTROL TOTAL LINE ON THE FOOTER SO PF2216  
005600*                   PURCHASING CAN SEE WHAT THIS RUN COMMITTED.   PF2216  
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER. IBM-370.                                        00005900
006000 OBJECT-COMPUTER. IBM-370.                                        00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500*                                                                 00006500
006600     SELECT PURCHASE-REQUEST-FILE ASSIGN TO PRFLIN                00006600
006700         ACCESS IS SEQUENTIAL                                     00006700
006800         FILE STATUS IS WS-PRIN-STATUS.                           00006800
006900*                                                                 00006900
007000     SELECT PURCHASE-REQUEST-FILE-OUT ASSIGN TO PRFLOUT           00007000
007100         ACCESS IS SEQUENTIAL                                     00007100
007200         FILE STATUS IS WS-PROUT-STATUS.                          00007200
007300*                                                                 00007300
007400     SELECT PURCHASE-ORDER-FILE-IN ASSIGN TO POIN                 00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS IS WS-POIN-STATUS.                           00007600
007700*                                                                 00007700
007800     SELECT PURCHASE-ORDER-FILE-OUT ASSIGN TO POOUT               00007800
007900         ACCESS IS SEQUENTIAL                                     00007900
008000         FILE STATUS IS WS-POOUT-STATUS.                          00008000
008100*                                                                 00008100
008200     SELECT REPORT-FILE ASSIGN TO POGNRPT                         00008200
008300         FILE STATUS IS WS-REPORT-STATUS.                         00008300
008400*                                                                 00008400
008500******************************************************************00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800*                                                                 00008800
008900 FD  PURCHASE-REQUEST-FILE                                        00008900
009000     RECORDING MODE IS F                                          00009000
009100     BLOCK CONTAINS 0 RECORDS.                                    00009100
009200 COPY PURCHREQ REPLACING ==:TAG:== BY ==PRIN==.                   00009200
009300*                                                                 00009300
009400 FD  PURCHASE-REQUEST-FILE-OUT                                    00009400
009500     RECORDING MODE IS F                                          00009500
009600     BLOCK CONTAINS 0 RECORDS.                                    00009600
009700 COPY PURCHREQ REPLACING ==:TAG:== BY ==PROUT==.                  00009700
009800*                                                                 00009800
009900 FD  PURCHASE-ORDER-FILE-IN                                       00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY PURCHORD REPLACING ==:TAG:== BY ==PO==.                     00010100
010200*                                                                 00010200
010300 FD  PURCHASE-ORDER-FILE-OUT                                      00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY PURCHORD REPLACING ==:TAG:== BY ==NPO==.                    00010500
010600*                                                                 00010600
010700 FD  REPORT-FILE                                                  00010700
010800     RECORDING MODE IS F.                                         00010800
010900 01  REPORT-RECORD              PIC X(132).                       00010900
011000*                                                                 00011000
011100******************************************************************00011100
011200 WORKING-STORAGE SECTION.                                         00011200
011300******************************************************************00011300
011400*                                                                 00011400
011500 01  SYSTEM-DATE-AND-TIME.                                        00011500
011600     05  CURRENT-DATE.                                            00011600
011700         10  CURRENT-CCYY           PIC 9(4).                     00011700
011800         10  CURRENT-MONTH          PIC 9(2).                     00011800
011900         10  CURRENT-DAY            PIC 9(2).                     00011900
012000     05  FILLER                     PIC X(10).                    00012000
012100*                                                                 00012100
012200 77  WS-PRIN-STATUS              PIC X(2)  VALUE SPACES.          00012200
012300 77  WS-PROUT-STATUS             PIC X(2)  VALUE SPACES.          00012300
012400 77  WS-POIN-STATUS              PIC X(2)  VALUE SPACES.          00012400
012500 77  WS-POOUT-STATUS             PIC X(2)  VALUE SPACES.          00012500
012600 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00012600
012700 77  WS-PR-EOF                   PIC X     VALUE SPACES.          00012700
012800  88  PR-FILE-EOF              VALUE 'Y'.                         00012800
012900 77  WS-PO-FOUND                 PIC X     VALUE 'N'.             00012900
013000  88  WS-DUPLICATE-PO         VALUE 'Y'.                          00013000
013100 77  WS-TITLE-UC                 PIC X(100).                      00013100
013200*                                                                 00013200
013300* Duplicate-PO lookup table, loaded once at open from the PO      00013300
013400* file inherited from last run.  BUSINESS RULE 3 says this is a   00013400
013500* HARD ERROR if it overflows, not a silently skipped request --   00013500
013600* operations would rather see an abend than a lost PO.            00013600
013700 01  EXISTING-PO-TABLE.                                           00013700
013800     05  WS-PO-COUNT                PIC S9(4) COMP VALUE +0.      00013800
013900     05  WS-PO-ENTRY OCCURS 2000 TIMES                            00013900
014000         INDEXED BY WS-PO-IDX.                                    00014000
014100         10  WS-PO-SOURCE-PR-ID    PIC 9(9).                      00014100
014200     05  FILLER                     PIC X(10).                    00014200
014300*                                                                 00014300
014400 77  WS-SUBSCR                   PIC S9(4)   COMP VALUE +0.       00014400
014500 77  WS-KW-COUNT                 PIC S9(4)   COMP VALUE +0.       00014500
014600 77  WS-SUPPLIER-SW              PIC X(1)    VALUE 'N'.           00014600
014700  88  WS-SUPPLIER-FOUND       VALUE 'Y'.                          00014700
014800*                                                                 00014800
014900* BUSINESS RULE 6 -- PO-ORDER-NUMBER IS 'PO-' FOLLOWED BY THE     00014900
015000* SOURCE REQUEST'S SIX-DIGIT ZERO-PADDED PR-ID.  DETERMINISTIC    00015000
015100* ON PURPOSE, SO A RERUN OF THIS STEP PRODUCES THE SAME ORDER     00015100
015200* NUMBER RATHER THAN A CLOCK-BASED ONE.                           00015200
015300 01  WS-ORDER-NUMBER.                                             00015300
015400     05  WS-ON-PREFIX               PIC X(3)    VALUE 'PO-'.      00015400
015500     05  WS-ON-DIGITS               PIC 9(6).                     00015500
015600 01  WS-ORDER-NUMBER-N REDEFINES WS-ORDER-NUMBER                  00015600
015700                                PIC X(9).                         00015700
015800*                                                                 00015800
015900 01  REPORT-TOTALS.                                               00015900
016000     05  NUM-PR-REQUESTS          PIC S9(9)   COMP-3  VALUE +0.   00016000
016100     05  NUM-PO-WRITTEN           PIC S9(9)   COMP-3  VALUE +0.   00016100
016200     05  NUM-PO-SKIPPED-DUP       PIC S9(9)   COMP-3  VALUE +0.   00016200
016300     05  NUM-PO-SKIPPED-STATUS    PIC S9(9)   COMP-3  VALUE +0.   00016300
016400     05  WS-PO-TOTAL-AMOUNT       PIC S9(8)V99 COMP-3 VALUE +0.   00016400
016500     05  FILLER                     PIC X(10).                    00016500
016600*                                                                 00016600
016700 01  RPT-HEADER1.                                                 00016700
016800     05  FILLER                     PIC X(40)                     00016800
016900         VALUE 'PURCHASE ORDER GENERATOR REPORT      DATE: '.     00016900
017000     05  RPT-MM                     PIC 99.                       00017000
017100     05  FILLER                     PIC X     VALUE '/'.          00017100
017200     05  RPT-DD                     PIC 99.                       00017200
017300     05  FILLER                     PIC X     VALUE '/'.          00017300
017400     05  RPT-CCYY                   PIC 9(4).                     00017400
017500     05  FILLER                     PIC X(61) VALUE SPACES.       00017500
017600 01  RPT-STATS-HDR1.                                              00017600
017700     05  FILLER PIC X(22) VALUE 'PO Generator Totals:  '.         00017700
017800     05  FILLER PIC X(110) VALUE SPACES.                          00017800
017900 01  RPT-STATS-DETAIL.                                            00017900
018000     05  RPT-LABEL               PIC X(22).                       00018000
018100     05  FILLER                  PIC X(2)     VALUE SPACES.       00018100
018200     05  RPT-NUM-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00018200
018300     05  FILLER                  PIC X(92)   VALUE SPACES.        00018300
018400*                                                                 00018400
018500* 03-02-26 VKR -- ADDED RPT-AMT-DETAIL SO THE DOLLAR VALUE OF     PF2216  
018600* THE POs WRITTEN THIS RUN PRINTS AS ITS OWN CONTROL TOTAL        PF2216  
018700* LINE, THE WAY PRSTATS FOOTS ITS GRAND TOTAL.                    PF2216  
018800 01  RPT-AMT-DETAIL.                                              00018800
018900     05  RPT-AMT-LABEL           PIC X(22).                       00018900
019000     05  FILLER                  PIC X(2)     VALUE SPACES.       00019000
019100     05  RPT-AMT-VALUE           PIC ZZZ,ZZZ,ZZ9.99.              00019100
019200     05  FILLER                  PIC X(87)   VALUE SPACES.        00019200
019300*                                                                 00019300
019400 01  ABEND-TEST                 PIC X(2).                         00019400
019500 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00019500
019600*                                                                 00019600
019700******************************************************************00019700
019800 PROCEDURE DIVISION.                                              00019800
019900******************************************************************00019900
020000*                                                                 00020000
020100 000-MAIN.                                                        00020100
020200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00020200
020300     DISPLAY 'PRPOGEN STARTED DATE = ' CURRENT-MONTH '/'          00020300
020400         CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.           00020400
020500*                                                                 00020500
020600     PERFORM 700-OPEN-FILES.                                      00020600
020700     PERFORM 800-INIT-REPORT.                                     00020700
020800     PERFORM 110-LOAD-EXISTING-PO-TABLE.                          00020800
020900*                                                                 00020900
021000     PERFORM 710-READ-PR-FILE.                                    00021000
021100     PERFORM 100-PROCESS-REQUESTS                                 00021100
021200         UNTIL PR-FILE-EOF.                                       00021200
021300*                                                                 00021300
021400     PERFORM 850-REPORT-RUN-STATS.                                00021400
021500     PERFORM 790-CLOSE-FILES.                                     00021500
021600*                                                                 00021600
021700     GOBACK.                                                      00021700
021800*                                                                 00021800
021900 100-PROCESS-REQUESTS.                                            00021900
022000     ADD +1 TO NUM-PR-REQUESTS.                                   00022000
022100     MOVE PRIN-REC TO PROUT-REC.                                  00022100
022200     IF PRIN-ST-APPROVED                                          00022200
022300         PERFORM 200-CHECK-DUPLICATE-PO                           00022300
022400         IF WS-DUPLICATE-PO                                       00022400
022500             ADD +1 TO NUM-PO-SKIPPED-DUP                         00022500
022600         ELSE                                                     00022600
022700             PERFORM 300-DETERMINE-SUPPLIER                       00022700
022800             PERFORM 350-BUILD-DELIVERY-ADDRESS                   00022800
022900             PERFORM 400-WRITE-PURCHASE-ORDER                     00022900
023000             PERFORM 450-REWRITE-REQUEST-IN-PROGRESS              00023000
023100         END-IF                                                   00023100
023200     ELSE                                                         00023200
023300         ADD +1 TO NUM-PO-SKIPPED-STATUS                          00023300
023400     END-IF.                                                      00023400
023500     WRITE PROUT-REC.                                             00023500
023600     PERFORM 710-READ-PR-FILE.                                    00023600
023700*                                                                 00023700
023800 200-CHECK-DUPLICATE-PO.                                          00023800
023900     MOVE 'N' TO WS-PO-FOUND.                                     00023900
024000     IF WS-PO-COUNT > 0                                           00024000
024100         SET WS-PO-IDX TO 1                                       00024100
024200         SEARCH WS-PO-ENTRY                                       00024200
024300             WHEN WS-PO-SOURCE-PR-ID (WS-PO-IDX) = PRIN-ID        00024300
024400                 MOVE 'Y' TO WS-PO-FOUND                          00024400
024500     END-IF.                                                      00024500
024600*                                                                 00024600
024700* BUSINESS RULE 3 -- SUPPLIER KEYWORD LADDER.  FIRST KEYWORD      00024700
024800* MATCH IN THE TITLE WINS; NO MATCH FALLS TO THE GENERAL          00024800
024900* SUPPLIER.  EACH PAIR OF INSPECT STATEMENTS TESTS ONE RUNG.      00024900
025000* 03-02-26 VKR -- MATCH IS AGAINST WS-TITLE-UC, AN UPPER-CASED    PF2211  
025100* COPY OF PRIN-TITLE, SO A MIXED-CASE TITLE LIKE 'Laptop Order'   PF2211  
025200* STILL HITS THE 'LAPTOP' RUNG INSTEAD OF FALLING TO THE          PF2211  
025300* GENERAL SUPPLIER.                                               PF2211  
025400 300-DETERMINE-SUPPLIER.                                          00025400
025500     MOVE 'N' TO WS-SUPPLIER-SW.                                  00025500
025600     MOVE PRIN-TITLE TO WS-TITLE-UC.                              00025600
025700     INSPECT WS-TITLE-UC CONVERTING                               00025700
025800         'abcdefghijklmnopqrstuvwxyz' TO                          00025800
025900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00025900
026000     MOVE +0  TO WS-KW-COUNT.                                     00026000
026100     INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT FOR ALL 'LAPTOP'.   00026100
026200     IF WS-KW-COUNT = 0                                           00026200
026300         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00026300
026400             FOR ALL 'COMPUTER'                                   00026400
026500     END-IF.                                                      00026500
026600     IF WS-KW-COUNT > 0                                           00026600
026700         MOVE 'Dell Technologies' TO NPO-SUPPLIER-NAME            00026700
026800         MOVE 'Y' TO WS-SUPPLIER-SW                               00026800
026900     END-IF.                                                      00026900
027000*                                                                 00027000
027100     IF NOT WS-SUPPLIER-FOUND                                     00027100
027200         MOVE +0 TO WS-KW-COUNT                                   00027200
027300         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00027300
027400             FOR ALL 'SOFTWARE'                                   00027400
027500         IF WS-KW-COUNT = 0                                       00027500
027600             INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT             00027600
027700                 FOR ALL 'LICENSE'                                00027700
027800         END-IF                                                   00027800
027900         IF WS-KW-COUNT > 0                                       00027900
028000             MOVE 'Microsoft India' TO NPO-SUPPLIER-NAME          00028000
028100             MOVE 'Y' TO WS-SUPPLIER-SW                           00028100
028200         END-IF                                                   00028200
028300     END-IF.                                                      00028300
028400*                                                                 00028400
028500     IF NOT WS-SUPPLIER-FOUND                                     00028500
028600         MOVE +0 TO WS-KW-COUNT                                   00028600
028700         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00028700
028800             FOR ALL 'FURNITURE'                                  00028800
028900         IF WS-KW-COUNT = 0                                       00028900
029000             INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT             00029000
029100                 FOR ALL 'CHAIR'                                  00029100
029200         END-IF                                                   00029200
029300         IF WS-KW-COUNT > 0                                       00029300
029400             MOVE 'Godrej Interio' TO NPO-SUPPLIER-NAME           00029400
029500             MOVE 'Y' TO WS-SUPPLIER-SW                           00029500
029600         END-IF                                                   00029600
029700     END-IF.                                                      00029700
029800*                                                                 00029800
029900     IF NOT WS-SUPPLIER-FOUND                                     00029900
030000         MOVE +0 TO WS-KW-COUNT                                   00030000
030100         INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT                 00030100
030200             FOR ALL 'STATIONERY'                                 00030200
030300         IF WS-KW-COUNT = 0                                       00030300
030400             INSPECT WS-TITLE-UC TALLYING WS-KW-COUNT             00030400
030500                 FOR ALL 'OFFICE'                                 00030500
030600         END-IF                                                   00030600
030700         IF WS-KW-COUNT > 0                                       00030700
030800             MOVE 'ITC Limited' TO NPO-SUPPLIER-NAME              00030800
030900             MOVE 'Y' TO WS-SUPPLIER-SW                           00030900
031000         END-IF                                                   00031000
031100     END-IF.                                                      00031100
031200*                                                                 00031200
031300     IF NOT WS-SUPPLIER-FOUND                                     00031300
031400         MOVE 'TCS Supplier Network' TO NPO-SUPPLIER-NAME         00031400
031500     END-IF.                                                      00031500
031600*                                                                 00031600
031700* BUSINESS RULE 4 -- FIXED DELIVERY TEMPLATE, ONLY THE DEPARTMENT 00031700
031800* LINE CHANGES.  NPO-DELV-LINE-2 IS BUILT WITH STRING SO A SHORT  00031800
031900* DEPARTMENT NAME DOESN'T LEAVE A GAP BEFORE THE WORD DEPARTMENT. 00031900
032000* 03-02-26 VKR -- FULL 5-LINE TEMPLATE, NOTHING ABBREVIATED NOW.  PF2210  
032100 350-BUILD-DELIVERY-ADDRESS.                                      00032100
032200     MOVE SPACES TO NPO-DELIVERY-ADDRESS.                         00032200
032300     MOVE 'ProcureFlow Technologies Pvt Ltd' TO NPO-DELV-LINE-1.  00032300
032400     STRING PRIN-DEPARTMENT DELIMITED BY SPACE                    00032400
032500         ' Department' DELIMITED BY SIZE                          00032500
032600         INTO NPO-DELV-LINE-2.                                    00032600
032700     MOVE 'Plot No. 123, Sector 18'  TO NPO-DELV-LINE-3.          00032700
032800     MOVE 'Gurgaon, Haryana 122015'  TO NPO-DELV-LINE-4.          00032800
032900     MOVE 'India'                    TO NPO-DELV-LINE-5.          00032900
033000*                                                                 00033000
033100 400-WRITE-PURCHASE-ORDER.                                        00033100
033200     MOVE PRIN-ID TO WS-ON-DIGITS.                                00033200
033300     MOVE WS-ORDER-NUMBER-N      TO NPO-ORDER-NUMBER.             00033300
033400     MOVE 'PENDING'              TO NPO-STATUS.                   00033400
033500     MOVE PRIN-TOTAL-AMOUNT      TO NPO-TOTAL-AMOUNT.             00033500
033600     MOVE PRIN-ID                TO NPO-SOURCE-PR-ID.             00033600
033700     WRITE NPO-REC.                                               00033700
033800     ADD +1 TO NUM-PO-WRITTEN.                                    00033800
033900     ADD NPO-TOTAL-AMOUNT TO WS-PO-TOTAL-AMOUNT.                  00033900
034000*                                                                 00034000
034100 450-REWRITE-REQUEST-IN-PROGRESS.                                 00034100
034200     MOVE 'IN_PROGRESS'          TO PROUT-STATUS.                 00034200
034300*                                                                 00034300
034400 110-LOAD-EXISTING-PO-TABLE.                                      00034400
034500     OPEN INPUT PURCHASE-ORDER-FILE-IN.                           00034500
034600     IF WS-POIN-STATUS NOT = '00' AND WS-POIN-STATUS NOT = '05'   00034600
034700         DISPLAY 'ERROR OPENING PO FILE. RC:' WS-POIN-STATUS      00034700
034800         MOVE 16 TO RETURN-CODE                                   00034800
034900         MOVE 'Y' TO WS-PR-EOF                                    00034900
035000     END-IF.                                                      00035000
035100     PERFORM 115-READ-ONE-PO.                                     00035100
035200     PERFORM 120-BUILD-PO-ROW                                     00035200
035300         UNTIL WS-POIN-STATUS = '10'.                             00035300
035400     CLOSE PURCHASE-ORDER-FILE-IN.                                00035400
035500*                                                                 00035500
035600 115-READ-ONE-PO.                                                 00035600
035700     READ PURCHASE-ORDER-FILE-IN                                  00035700
035800         AT END MOVE '10' TO WS-POIN-STATUS.                      00035800
035900*                                                                 00035900
036000 120-BUILD-PO-ROW.                                                00036000
036100     ADD +1 TO WS-SUBSCR.                                         00036100
036200     IF WS-SUBSCR > 2000                                          00036200
036300         DISPLAY 'DUPLICATE-PO TABLE FULL -- INCREASE OCCURS 2000'00036300
036400         MOVE 16 TO RETURN-CODE                                   00036400
036500         PERFORM 790-CLOSE-FILES                                  00036500
036600         GOBACK                                                   00036600
036700     END-IF.                                                      00036700
036800     MOVE PO-SOURCE-PR-ID TO WS-PO-SOURCE-PR-ID (WS-SUBSCR).      00036800
036900     MOVE WS-SUBSCR       TO WS-PO-COUNT.                         00036900
037000     PERFORM 115-READ-ONE-PO.                                     00037000
037100*                                                                 00037100
037200 700-OPEN-FILES.                                                  00037200
037300     OPEN INPUT  PURCHASE-REQUEST-FILE                            00037300
037400         OUTPUT  PURCHASE-REQUEST-FILE-OUT                        00037400
037500         PURCHASE-ORDER-FILE-OUT                                  00037500
037600         REPORT-FILE.                                             00037600
037700     IF WS-PRIN-STATUS NOT = '00'                                 00037700
037800         DISPLAY 'ERROR OPENING PURCHASE REQUEST INPUT. RC:'      00037800
037900             WS-PRIN-STATUS                                       00037900
038000         MOVE 16 TO RETURN-CODE                                   00038000
038100         MOVE 'Y' TO WS-PR-EOF                                    00038100
038200     END-IF.                                                      00038200
038300     IF WS-PROUT-STATUS NOT = '00'                                00038300
038400         DISPLAY 'ERROR OPENING PURCHASE REQUEST OUTPUT. RC:'     00038400
038500             WS-PROUT-STATUS                                      00038500
038600         MOVE 16 TO RETURN-CODE                                   00038600
038700         MOVE 'Y' TO WS-PR-EOF                                    00038700
038800     END-IF.                                                      00038800
038900*                                                                 00038900
039000 710-READ-PR-FILE.                                                00039000
039100     READ PURCHASE-REQUEST-FILE                                   00039100
039200         AT END MOVE 'Y' TO WS-PR-EOF.                            00039200
039300*                                                                 00039300
039400 790-CLOSE-FILES.                                                 00039400
039500     CLOSE PURCHASE-REQUEST-FILE                                  00039500
039600         PURCHASE-REQUEST-FILE-OUT                                00039600
039700         PURCHASE-ORDER-FILE-OUT                                  00039700
039800         REPORT-FILE.                                             00039800
039900*                                                                 00039900
040000 800-INIT-REPORT.                                                 00040000
040100     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00040100
040200     MOVE CURRENT-MONTH TO RPT-MM.                                00040200
040300     MOVE CURRENT-DAY   TO RPT-DD.                                00040300
040400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00040400
040500*                                                                 00040500
040600 850-REPORT-RUN-STATS.                                            00040600
040700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00040700
040800     MOVE 'Requests read        ' TO RPT-LABEL.                   00040800
040900     MOVE NUM-PR-REQUESTS     TO RPT-NUM-VALUE.                   00040900
041000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00041000
041100     MOVE 'POs written          ' TO RPT-LABEL.                   00041100
041200     MOVE NUM-PO-WRITTEN      TO RPT-NUM-VALUE.                   00041200
041300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00041300
041400     MOVE 'Skipped, duplicate   ' TO RPT-LABEL.                   00041400
041500     MOVE NUM-PO-SKIPPED-DUP  TO RPT-NUM-VALUE.                   00041500
041600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00041600
041700     MOVE 'Skipped, not approved' TO RPT-LABEL.                   00041700
041800     MOVE NUM-PO-SKIPPED-STATUS TO RPT-NUM-VALUE.                 00041800
041900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00041900
042000     MOVE 'POs, total value    ' TO RPT-AMT-LABEL.                00042000
042100     MOVE WS-PO-TOTAL-AMOUNT  TO RPT-AMT-VALUE.                   00042100
042200     WRITE REPORT-RECORD FROM RPT-AMT-DETAIL.                     00042200
