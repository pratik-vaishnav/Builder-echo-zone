000100******************************************************************00000100
000200*                                                                 00000200
000300* PROCUREFLOW BATCH SUBSYSTEM                                     00000300
000400*                                                                 00000400
000500******************************************************************00000500
000600* PROGRAM:  PRSTATS                                               00000600
000700*                                                                 00000700
000800* AUTHOR :  R. B. BANERJEE                                        00000800
000900*                                                                 00000900
001000* END-OF-RUN STATISTICS ROLL-UP.  ONE PASS OF THE PURCHASE        00001000
001100* REQUEST FILE, STATUS COUNTS AND MONEY TOTALS ACCUMULATED IN     00001100
001200* WORKING STORAGE, DEPARTMENT BREAKOUT BUILT ON THE FLY IN AN     00001200
001300* OCCURS TABLE SINCE THE FILE ARRIVES IN NO PARTICULAR            00001300
001400* DEPARTMENT ORDER.  WRITES ONE STATISTICS RECORD AND PRINTS      00001400
001500* THE STATISTICS REPORT THAT ACCOUNTING HAS ASKED FOR SINCE       00001500
001600* THE SYSTEM WENT LIVE.                                           00001600
001700*                                                                 00001700
001800* RUN THIS LAST, AFTER PRAPPRV AND PRPOGEN HAVE FINISHED          00001800
001900* REWRITING THE REQUEST FILE FOR THE DAY -- THE NUMBERS ARE A     00001900
002000* SNAPSHOT OF WHATEVER STATUS THE FILE IS IN WHEN PRSTATS IS      00002000
002100* RUN, NOT A HISTORICAL LEDGER.                                   00002100
002200*                                                                 00002200
002300******************************************************************00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID. PRSTATS.                                             00002500
002600 AUTHOR. R. B. BANERJEE.                                          00002600
002700 INSTALLATION. PROCUREFLOW DATA CENTER.                           00002700
002800 DATE-WRITTEN. 04-20-1994.                                        00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY. NONE.                                                  00003000
003100*                                                                 00003100
003200*    CHANGE LOG                                                   00003200
003300*    ----------                                                   00003300
003400*    04-20-94  RBB  ORIGINAL PROGRAM.                             00003400
003500*    04-02-98  RBB  DEPARTMENT TABLE WIDENED 20 TO 50 ENTRIES TO  PF0062  
003600*                   MATCH THE STATSREC CHANGE -- MARKETING SPLIT  PF0062  
003700*                   INTO FOUR SUB-DEPTS THIS QUARTER.             PF0062  
003800*    09-21-98  LKT  Y2K -- CURRENT-DATE WAS 2-DIGIT YY ON THE     Y2K003  
003900*                   REPORT HEADER ONLY (THE FILE DATA WAS ALREADY Y2K003  
004000*                   CCYY).  HEADER NOW PULLS CCYY TOO.            Y2K003  
004100*    07-09-02  HAP  DEPARTMENT TABLE OVERFLOW NOW ABENDS THE RUN  PF1033  
004200*                   INSTEAD OF DROPPING THE DEPARTMENT -- SAME    PF1033  
004300*                   POLICY AS THE MANAGER TABLE OVERFLOW IN       PF1033  
004400*                   PRAPPRV, BUT FOR THIS TABLE WE TREAT IT AS A  PF1033  
004500*                   HARD ERROR BECAUSE THE REPORT TOTAL HAS TO    PF1033  
004600*                   TIE OUT TO THE FILE COUNT EXACTLY.            PF1033  
004700*    02-14-05  SRK  DEPARTMENT ROWS NOW SORTED BY NAME BEFORE     PF1280  
004800*                   PRINTING -- AUDIT WAS COMPLAINING THE OLD     PF1280  
004900*                   FILE-ARRIVAL ORDER MADE THE REPORT HARD TO    PF1280  
005000*                   SPOT-CHECK.                                   PF1280  
005100*    11-03-06  SRK  ADDED GRAND TOTAL FOOTER LINE PER CONTROLLER'SPF1510  
005200*                   OFFICE REQUEST -- THEY WANT ONE NUMBER THAT   PF1510  
005300*                   TIES TO THE GL WITHOUT ADDING UP THE BODY.    PF1510  
005400*    03-02-26  VKR  SCRATCH SWITCHES AND SUBSCRIPTS MOVED BACK    PF2212  
005500*                   TO STANDALONE 77-LEVELS PER HOUSE STANDARD -- PF2212  
005600*                   THEY HAD DRIFTED INTO GROUPED 05-LEVELS.      PF2212  
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER. IBM-370.                                        00005900
006000 OBJECT-COMPUTER. IBM-370.                                        00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500*                                                                 00006500
006600     SELECT PURCHASE-REQUEST-FILE ASSIGN TO PRFLIN                00006600
006700         ACCESS IS SEQUENTIAL                                     00006700
006800         FILE STATUS IS WS-PRIN-STATUS.                           00006800
006900*                                                                 00006900
007000     SELECT STATISTICS-FILE ASSIGN TO STATSOUT                    00007000
007100         ACCESS IS SEQUENTIAL                                     00007100
007200         FILE STATUS IS WS-STATOUT-STATUS.                        00007200
007300*                                                                 00007300
007400     SELECT REPORT-FILE ASSIGN TO STATSRPT                        00007400
007500         FILE STATUS IS WS-REPORT-STATUS.                         00007500
007600*                                                                 00007600
007700******************************************************************00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100 FD  PURCHASE-REQUEST-FILE                                        00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 COPY PURCHREQ REPLACING ==:TAG:== BY ==PRIN==.                   00008400
008500*                                                                 00008500
008600 FD  STATISTICS-FILE                                              00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY STATSREC.                                                   00008800
008900*                                                                 00008900
009000 FD  REPORT-FILE                                                  00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  REPORT-RECORD              PIC X(132).                       00009200
009300*                                                                 00009300
009400******************************************************************00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600******************************************************************00009600
009700*                                                                 00009700
009800 01  SYSTEM-DATE-AND-TIME.                                        00009800
009900     05  CURRENT-DATE.                                            00009900
010000         10  CURRENT-CCYY           PIC 9(4).                     00010000
010100         10  CURRENT-MONTH          PIC 9(2).                     00010100
010200         10  CURRENT-DAY            PIC 9(2).                     00010200
010300     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(8).          00010300
010400     05  CURRENT-TIME            PIC 9(8).                        00010400
010500     05  FILLER                     PIC X(10).                    00010500
010600*                                                                 00010600
010700 77  WS-PRIN-STATUS              PIC X(2)  VALUE SPACES.          00010700
010800 77  WS-STATOUT-STATUS           PIC X(2)  VALUE SPACES.          00010800
010900 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00010900
011000 77  WS-PR-EOF                   PIC X     VALUE SPACES.          00011000
011100  88  PR-FILE-EOF              VALUE 'Y'.                         00011100
011200*                                                                 00011200
011300 77  WS-SUBSCR                   PIC S9(4)   COMP VALUE +0.       00011300
011400 77  WS-DEPT-FOUND-SW            PIC X(1)    VALUE 'N'.           00011400
011500  88  WS-DEPT-FOUND           VALUE 'Y'.                          00011500
011600  88  WS-DEPT-NOT-FOUND       VALUE 'N'.                          00011600
011700*                                                                 00011700
011800* Sort work area -- one pass of a straight bubble sort over       00011800
011900* ST-DEPT-ENTRY, ascending by department name, just before the    00011900
012000* report prints.  WS-SORT-SWAPPED-SW stops the passes as soon     00012000
012100* as a pass makes no exchanges.  This table is never more than    00012100
012200* 50 rows so a bubble sort is plenty fast for an end-of-run       00012200
012300* report.                                                         00012300
012400 77  WS-SORT-SWAPPED-SW           PIC X(1)    VALUE 'N'.          00012400
012500  88  WS-SORT-SWAPPED         VALUE 'Y'.                          00012500
012600  88  WS-SORT-NOT-SWAPPED     VALUE 'N'.                          00012600
012700 77  WS-SORT-IDX                 PIC S9(4)   COMP VALUE +0.       00012700
012800 01  WS-DEPT-SWAP.                                                00012800
012900     05  WS-SWAP-NAME               PIC X(30).                    00012900
013000     05  WS-SWAP-COUNT              PIC 9(7).                     00013000
013100     05  WS-SWAP-AMOUNT             PIC S9(8)V99 COMP-3.          00013100
013200     05  FILLER                     PIC X(10).                    00013200
013300*                                                                 00013300
013400 01  REPORT-TOTALS.                                               00013400
013500     05  WS-GRAND-TOTAL-AMOUNT    PIC S9(9)V99 COMP-3 VALUE +0.   00013500
013600     05  FILLER                     PIC X(10).                    00013600
013700*                                                                 00013700
013800 01  RPT-HEADER1.                                                 00013800
013900     05  FILLER                     PIC X(42)                     00013900
014000         VALUE 'REQUEST STATISTICS ROLL-UP REPORT DATE: '.        00014000
014100     05  RPT-MM                     PIC 99.                       00014100
014200     05  FILLER                     PIC X     VALUE '/'.          00014200
014300     05  RPT-DD                     PIC 99.                       00014300
014400     05  FILLER                     PIC X     VALUE '/'.          00014400
014500     05  RPT-CCYY                   PIC 9(4).                     00014500
014600     05  FILLER                     PIC X(80) VALUE SPACES.       00014600
014700*                                                                 00014700
014800 01  RPT-STATUS-HDR1.                                             00014800
014900     05  FILLER PIC X(24) VALUE 'Request Status Summary:'.        00014900
015000     05  FILLER PIC X(108) VALUE SPACES.                          00015000
015100*                                                                 00015100
015200 01  RPT-STATUS-DETAIL.                                           00015200
015300     05  RPT-ST-LABEL               PIC X(22).                    00015300
015400     05  FILLER                     PIC X(2)    VALUE SPACES.     00015400
015500     05  RPT-ST-COUNT               PIC ZZZ,ZZZ,ZZ9.              00015500
015600     05  FILLER                     PIC X(4)    VALUE SPACES.     00015600
015700     05  RPT-ST-AMT-LABEL           PIC X(8)    VALUE SPACES.     00015700
015800     05  RPT-ST-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.           00015800
015900     05  FILLER                     PIC X(71)   VALUE SPACES.     00015900
016000*                                                                 00016000
016100 01  RPT-DEPT-HDR1.                                               00016100
016200     05  FILLER PIC X(22) VALUE 'Department Breakdown:'.          00016200
016300     05  FILLER PIC X(110) VALUE SPACES.                          00016300
016400*                                                                 00016400
016500 01  RPT-DEPT-DETAIL.                                             00016500
016600     05  RPT-DEPT-NAME              PIC X(30).                    00016600
016700     05  FILLER                     PIC X(2)    VALUE SPACES.     00016700
016800     05  RPT-DEPT-COUNT             PIC ZZZ,ZZZ,ZZ9.              00016800
016900     05  FILLER                     PIC X(4)    VALUE SPACES.     00016900
017000     05  RPT-DEPT-AMT-LABEL         PIC X(8)    VALUE 'AMOUNT: '. 00017000
017100     05  RPT-DEPT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.           00017100
017200     05  FILLER                     PIC X(63)   VALUE SPACES.     00017200
017300*                                                                 00017300
017400 01  RPT-FOOTER1.                                                 00017400
017500     05  FILLER                     PIC X(27)                     00017500
017600         VALUE 'Total requests processed: '.                      00017600
017700     05  RPT-FTR-COUNT              PIC ZZZ,ZZZ,ZZ9.              00017700
017800     05  FILLER                     PIC X(4)    VALUE SPACES.     00017800
017900     05  FILLER                     PIC X(20)                     00017900
018000         VALUE 'Total dollar value: '.                            00018000
018100     05  RPT-FTR-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.           00018100
018200     05  FILLER                     PIC X(56)   VALUE SPACES.     00018200
018300*                                                                 00018300
018400 01  ABEND-TEST                 PIC X(2).                         00018400
018500 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00018500
018600*                                                                 00018600
018700******************************************************************00018700
018800 PROCEDURE DIVISION.                                              00018800
018900******************************************************************00018900
019000*                                                                 00019000
019100 000-MAIN.                                                        00019100
019200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00019200
019300     DISPLAY 'PRSTATS STARTED DATE = ' CURRENT-MONTH '/'          00019300
019400         CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.           00019400
019500*                                                                 00019500
019600     PERFORM 700-OPEN-FILES.                                      00019600
019700     PERFORM 800-INIT-REPORT.                                     00019700
019800* ST-REC IS AN FD RECORD, NOT WORKING STORAGE -- BLANK IT HERE    00019800
019900* SO THE UNUSED ST-DEPT-ENTRY SLOTS START AS SPACES INSTEAD OF    00019900
020000* WHATEVER WAS LEFT IN THE BUFFER, OR 250-POST-DEPARTMENT-BREAK'S 00020000
020100* SEARCH COULD MATCH GARBAGE ON AN UNUSED ROW.                    00020100
020200     MOVE SPACES TO ST-REC.                                       00020200
020300     MOVE ZEROS TO ST-TOTAL-REQUESTS.                             00020300
020400     MOVE ZEROS TO ST-PENDING-COUNT      ST-PENDING-AMOUNT.       00020400
020500     MOVE ZEROS TO ST-UNDER-REVIEW-COUNT.                         00020500
020600     MOVE ZEROS TO ST-APPROVED-COUNT     ST-APPROVED-AMOUNT.      00020600
020700     MOVE ZEROS TO ST-REJECTED-COUNT.                             00020700
020800     MOVE ZEROS TO ST-IN-PROGRESS-COUNT  ST-IN-PROGRESS-AMOUNT.   00020800
020900     MOVE ZEROS TO ST-COMPLETED-COUNT.                            00020900
021000     MOVE ZEROS TO ST-TOTAL-SPENT.                                00021000
021100     MOVE ZEROS TO ST-DEPT-TABLE-COUNT.                           00021100
021200*                                                                 00021200
021300     PERFORM 710-READ-PR-FILE.                                    00021300
021400     PERFORM 100-PROCESS-REQUEST                                  00021400
021500         UNTIL PR-FILE-EOF.                                       00021500
021600*                                                                 00021600
021700     PERFORM 260-SORT-DEPARTMENT-TABLE.                           00021700
021800     PERFORM 500-WRITE-STATISTICS-RECORD.                         00021800
021900     PERFORM 600-PRINT-STATISTICS-REPORT.                         00021900
022000     PERFORM 790-CLOSE-FILES.                                     00022000
022100*                                                                 00022100
022200     GOBACK.                                                      00022200
022300*                                                                 00022300
022400 100-PROCESS-REQUEST.                                             00022400
022500     PERFORM 200-ACCUMULATE-STATUS-TOTALS.                        00022500
022600     PERFORM 250-POST-DEPARTMENT-BREAK.                           00022600
022700     PERFORM 710-READ-PR-FILE.                                    00022700
022800*                                                                 00022800
022900* FLOW STEP 5 / BUSINESS RULE SECTION ABOVE STATISTICS RECORD     00022900
023000* -- ST-TOTAL-REQUESTS COUNTS EVERY RECORD REGARDLESS OF          00023000
023100* STATUS, INCLUDING CANCELLED, WHICH HAS NO STATUS BUCKET OF      00023100
023200* ITS OWN ON THIS REPORT.  ST-TOTAL-SPENT IS THE SUM OF           00023200
023300* COMPLETED AMOUNTS ONLY, NOT A RUNNING GRAND TOTAL.              00023300
023400 200-ACCUMULATE-STATUS-TOTALS.                                    00023400
023500     ADD +1 TO ST-TOTAL-REQUESTS.                                 00023500
023600     EVALUATE TRUE                                                00023600
023700         WHEN PRIN-ST-PENDING                                     00023700
023800             ADD +1 TO ST-PENDING-COUNT                           00023800
023900             ADD PRIN-TOTAL-AMOUNT TO ST-PENDING-AMOUNT           00023900
024000         WHEN PRIN-ST-UNDER-REVIEW                                00024000
024100             ADD +1 TO ST-UNDER-REVIEW-COUNT                      00024100
024200         WHEN PRIN-ST-APPROVED                                    00024200
024300             ADD +1 TO ST-APPROVED-COUNT                          00024300
024400             ADD PRIN-TOTAL-AMOUNT TO ST-APPROVED-AMOUNT          00024400
024500         WHEN PRIN-ST-REJECTED                                    00024500
024600             ADD +1 TO ST-REJECTED-COUNT                          00024600
024700         WHEN PRIN-ST-IN-PROGRESS                                 00024700
024800             ADD +1 TO ST-IN-PROGRESS-COUNT                       00024800
024900             ADD PRIN-TOTAL-AMOUNT TO ST-IN-PROGRESS-AMOUNT       00024900
025000         WHEN PRIN-ST-COMPLETED                                   00025000
025100             ADD +1 TO ST-COMPLETED-COUNT                         00025100
025200             ADD PRIN-TOTAL-AMOUNT TO ST-TOTAL-SPENT              00025200
025300         WHEN OTHER                                               00025300
025400             CONTINUE                                             00025400
025500     END-EVALUATE.                                                00025500
025600*                                                                 00025600
025700* BUSINESS RULE 5 -- DEPARTMENT CONTROL BREAK.  DEPARTMENTS       00025700
025800* ARRIVE IN NO PARTICULAR ORDER SO WE SEARCH THE TABLE WE HAVE    00025800
025900* BUILT SO FAR FOR A MATCHING NAME; IF WE DO NOT FIND ONE WE      00025900
026000* APPEND A NEW ROW.  RUNNING OFF THE END OF THE TABLE IS A        00026000
026100* HARD ERROR -- SEE 900-TABLE-OVERFLOW-ABEND -- BECAUSE THE       00026100
026200* REPORT TOTAL MUST TIE OUT TO THE FILE COUNT EXACTLY.            00026200
026300 250-POST-DEPARTMENT-BREAK.                                       00026300
026400     MOVE 'N' TO WS-DEPT-FOUND-SW.                                00026400
026500     IF ST-DEPT-TABLE-COUNT > 0                                   00026500
026600         SET ST-DEPT-IDX TO 1                                     00026600
026700         SEARCH ST-DEPT-ENTRY                                     00026700
026800             WHEN ST-DEPT-NAME (ST-DEPT-IDX) = PRIN-DEPARTMENT    00026800
026900                 MOVE 'Y' TO WS-DEPT-FOUND-SW                     00026900
027000                 ADD +1 TO ST-DEPT-COUNT (ST-DEPT-IDX)            00027000
027100                 ADD PRIN-TOTAL-AMOUNT                            00027100
027200                     TO ST-DEPT-AMOUNT (ST-DEPT-IDX)              00027200
027300     END-IF.                                                      00027300
027400     IF WS-DEPT-NOT-FOUND                                         00027400
027500         ADD +1 TO ST-DEPT-TABLE-COUNT                            00027500
027600         IF ST-DEPT-TABLE-COUNT > 50                              00027600
027700             PERFORM 900-TABLE-OVERFLOW-ABEND                     00027700
027800         END-IF                                                   00027800
027900         SET ST-DEPT-IDX TO ST-DEPT-TABLE-COUNT                   00027900
028000         MOVE PRIN-DEPARTMENT        TO ST-DEPT-NAME (ST-DEPT-IDX)00028000
028100         MOVE 1                 TO ST-DEPT-COUNT (ST-DEPT-IDX)    00028100
028200         MOVE PRIN-TOTAL-AMOUNT                                   00028200
028300             TO ST-DEPT-AMOUNT (ST-DEPT-IDX)                      00028300
028400     END-IF.                                                      00028400
028500*                                                                 00028500
028600* STRAIGHT BUBBLE SORT, ASCENDING BY DEPARTMENT NAME, RUN ONCE    00028600
028700* JUST BEFORE THE REPORT PRINTS -- SEE THE REMARKS AT SORT-       00028700
028800* WORK-AREA.  THE FILE ITSELF STAYS IN ARRIVAL ORDER; ONLY THIS   00028800
028900* PRINT COPY OF THE TABLE IS REORDERED.                           00028900
029000 260-SORT-DEPARTMENT-TABLE.                                       00029000
029100     IF ST-DEPT-TABLE-COUNT > 1                                   00029100
029200         MOVE 'Y' TO WS-SORT-SWAPPED-SW                           00029200
029300         PERFORM 265-SORT-PASS                                    00029300
029400             UNTIL WS-SORT-NOT-SWAPPED                            00029400
029500     END-IF.                                                      00029500
029600*                                                                 00029600
029700 265-SORT-PASS.                                                   00029700
029800     MOVE 'N' TO WS-SORT-SWAPPED-SW.                              00029800
029900     PERFORM 270-SORT-COMPARE                                     00029900
030000         VARYING WS-SORT-IDX FROM 1 BY 1                          00030000
030100         UNTIL WS-SORT-IDX > ST-DEPT-TABLE-COUNT - 1.             00030100
030200*                                                                 00030200
030300 270-SORT-COMPARE.                                                00030300
030400     SET ST-DEPT-IDX TO WS-SORT-IDX.                              00030400
030500     IF ST-DEPT-NAME (ST-DEPT-IDX) >                              00030500
030600         ST-DEPT-NAME (ST-DEPT-IDX + 1)                           00030600
030700         PERFORM 275-SWAP-DEPT-ENTRY                              00030700
030800         MOVE 'Y' TO WS-SORT-SWAPPED-SW                           00030800
030900     END-IF.                                                      00030900
031000*                                                                 00031000
031100 275-SWAP-DEPT-ENTRY.                                             00031100
031200     SET ST-DEPT-IDX TO WS-SORT-IDX.                              00031200
031300     MOVE ST-DEPT-ENTRY (ST-DEPT-IDX) TO WS-DEPT-SWAP.            00031300
031400     MOVE ST-DEPT-ENTRY (ST-DEPT-IDX + 1)                         00031400
031500         TO ST-DEPT-ENTRY (ST-DEPT-IDX).                          00031500
031600     MOVE WS-DEPT-SWAP                                            00031600
031700         TO ST-DEPT-ENTRY (ST-DEPT-IDX + 1).                      00031700
031800*                                                                 00031800
031900 500-WRITE-STATISTICS-RECORD.                                     00031900
032000     WRITE ST-REC.                                                00032000
032100     IF WS-STATOUT-STATUS NOT = '00'                              00032100
032200         DISPLAY 'ERROR WRITING STATISTICS RECORD. RC:'           00032200
032300             WS-STATOUT-STATUS                                    00032300
032400         MOVE 16 TO RETURN-CODE                                   00032400
032500     END-IF.                                                      00032500
032600*                                                                 00032600
032700 600-PRINT-STATISTICS-REPORT.                                     00032700
032800     WRITE REPORT-RECORD FROM RPT-STATUS-HDR1 AFTER 2.            00032800
032900     MOVE 'Pending               ' TO RPT-ST-LABEL.               00032900
033000     MOVE ST-PENDING-COUNT         TO RPT-ST-COUNT.               00033000
033100     MOVE 'AMOUNT: '               TO RPT-ST-AMT-LABEL.           00033100
033200     MOVE ST-PENDING-AMOUNT        TO RPT-ST-AMOUNT.              00033200
033300     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00033300
033400     MOVE 'Under review          ' TO RPT-ST-LABEL.               00033400
033500     MOVE ST-UNDER-REVIEW-COUNT    TO RPT-ST-COUNT.               00033500
033600     MOVE SPACES                   TO RPT-ST-AMT-LABEL.           00033600
033700     MOVE ZEROS                    TO RPT-ST-AMOUNT.              00033700
033800     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00033800
033900     MOVE 'Approved              ' TO RPT-ST-LABEL.               00033900
034000     MOVE ST-APPROVED-COUNT        TO RPT-ST-COUNT.               00034000
034100     MOVE 'AMOUNT: '               TO RPT-ST-AMT-LABEL.           00034100
034200     MOVE ST-APPROVED-AMOUNT       TO RPT-ST-AMOUNT.              00034200
034300     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00034300
034400     MOVE 'Rejected              ' TO RPT-ST-LABEL.               00034400
034500     MOVE ST-REJECTED-COUNT        TO RPT-ST-COUNT.               00034500
034600     MOVE SPACES                   TO RPT-ST-AMT-LABEL.           00034600
034700     MOVE ZEROS                    TO RPT-ST-AMOUNT.              00034700
034800     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00034800
034900     MOVE 'In progress           ' TO RPT-ST-LABEL.               00034900
035000     MOVE ST-IN-PROGRESS-COUNT     TO RPT-ST-COUNT.               00035000
035100     MOVE 'AMOUNT: '               TO RPT-ST-AMT-LABEL.           00035100
035200     MOVE ST-IN-PROGRESS-AMOUNT    TO RPT-ST-AMOUNT.              00035200
035300     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00035300
035400     MOVE 'Completed (spent)     ' TO RPT-ST-LABEL.               00035400
035500     MOVE ST-COMPLETED-COUNT       TO RPT-ST-COUNT.               00035500
035600     MOVE 'AMOUNT: '               TO RPT-ST-AMT-LABEL.           00035600
035700     MOVE ST-TOTAL-SPENT           TO RPT-ST-AMOUNT.              00035700
035800     WRITE REPORT-RECORD FROM RPT-STATUS-DETAIL.                  00035800
035900*                                                                 00035900
036000     PERFORM 650-PRINT-DEPARTMENT-ROWS.                           00036000
036100*                                                                 00036100
036200     COMPUTE WS-GRAND-TOTAL-AMOUNT =                              00036200
036300         ST-PENDING-AMOUNT + ST-APPROVED-AMOUNT +                 00036300
036400         ST-IN-PROGRESS-AMOUNT + ST-TOTAL-SPENT.                  00036400
036500     MOVE ST-TOTAL-REQUESTS        TO RPT-FTR-COUNT.              00036500
036600     MOVE WS-GRAND-TOTAL-AMOUNT    TO RPT-FTR-AMOUNT.             00036600
036700     WRITE REPORT-RECORD FROM RPT-FOOTER1 AFTER 2.                00036700
036800*                                                                 00036800
036900 650-PRINT-DEPARTMENT-ROWS.                                       00036900
037000     WRITE REPORT-RECORD FROM RPT-DEPT-HDR1 AFTER 2.              00037000
037100     IF ST-DEPT-TABLE-COUNT > 0                                   00037100
037200         PERFORM 655-PRINT-ONE-DEPT-ROW                           00037200
037300             VARYING WS-SUBSCR FROM 1 BY 1                        00037300
037400             UNTIL WS-SUBSCR > ST-DEPT-TABLE-COUNT                00037400
037500     END-IF.                                                      00037500
037600*                                                                 00037600
037700 655-PRINT-ONE-DEPT-ROW.                                          00037700
037800     MOVE ST-DEPT-NAME (WS-SUBSCR)   TO RPT-DEPT-NAME.            00037800
037900     MOVE ST-DEPT-COUNT (WS-SUBSCR)  TO RPT-DEPT-COUNT.           00037900
038000     MOVE ST-DEPT-AMOUNT (WS-SUBSCR) TO RPT-DEPT-AMOUNT.          00038000
038100     WRITE REPORT-RECORD FROM RPT-DEPT-DETAIL.                    00038100
038200*                                                                 00038200
038300 700-OPEN-FILES.                                                  00038300
038400     OPEN INPUT  PURCHASE-REQUEST-FILE                            00038400
038500         OUTPUT  STATISTICS-FILE                                  00038500
038600         REPORT-FILE.                                             00038600
038700     IF WS-PRIN-STATUS NOT = '00'                                 00038700
038800         DISPLAY 'ERROR OPENING PURCHASE REQUEST INPUT. RC:'      00038800
038900             WS-PRIN-STATUS                                       00038900
039000         MOVE 16 TO RETURN-CODE                                   00039000
039100         MOVE 'Y' TO WS-PR-EOF                                    00039100
039200     END-IF.                                                      00039200
039300     IF WS-STATOUT-STATUS NOT = '00'                              00039300
039400         DISPLAY 'ERROR OPENING STATISTICS OUTPUT. RC:'           00039400
039500             WS-STATOUT-STATUS                                    00039500
039600         MOVE 16 TO RETURN-CODE                                   00039600
039700         MOVE 'Y' TO WS-PR-EOF                                    00039700
039800     END-IF.                                                      00039800
039900*                                                                 00039900
040000 710-READ-PR-FILE.                                                00040000
040100     READ PURCHASE-REQUEST-FILE                                   00040100
040200         AT END MOVE 'Y' TO WS-PR-EOF.                            00040200
040300*                                                                 00040300
040400 790-CLOSE-FILES.                                                 00040400
040500     CLOSE PURCHASE-REQUEST-FILE                                  00040500
040600         STATISTICS-FILE                                          00040600
040700         REPORT-FILE.                                             00040700
040800*                                                                 00040800
040900 800-INIT-REPORT.                                                 00040900
041000     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00041000
041100     MOVE CURRENT-MONTH TO RPT-MM.                                00041100
041200     MOVE CURRENT-DAY   TO RPT-DD.                                00041200
041300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00041300
041400*                                                                 00041400
041500* TABLE OVERFLOW IS A HARD ERROR ON THIS PROGRAM -- UNLIKE THE    00041500
041600* MANAGER TABLE IN PRAPPRV, THE DEPARTMENT TABLE DRIVES A         00041600
041700* CONTROL TOTAL THAT MUST TIE OUT TO THE FILE EXACTLY, SO WE      00041700
041800* CANNOT SILENTLY DROP A DEPARTMENT AND KEEP GOING.               00041800
041900 900-TABLE-OVERFLOW-ABEND.                                        00041900
042000     DISPLAY 'PRSTATS -- DEPARTMENT TABLE FULL, INCREASE OCCURS'  00042000
042100         ' 50'.                                                   00042100
042200     DISPLAY 'LAST DEPARTMENT READ: ' PRIN-DEPARTMENT.            00042200
042300     DISPLAY 'RUN DATE (CCYYMMDD): ' CURRENT-DATE-N.              00042300
042400     MOVE 16 TO RETURN-CODE.                                      00042400
042500     PERFORM 790-CLOSE-FILES.                                     00042500
042600     GOBACK.                                                      00042600
