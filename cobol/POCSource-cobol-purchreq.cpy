000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... PURCHREQ                                     00000300
000400*    DESCRIPTION..... PURCHASE REQUEST MASTER RECORD LAYOUT       00000400
000500*                     USED AS AN FD OR WORKING-STORAGE RECORD IN  00000500
000600*                     PRITMTOT, PRAPPRV, PRPOGEN, PRSTATS.  THE   00000600
000700*                     SAME LAYOUT IS COPIED INTO A PROGRAM TWO OR 00000700
000800*                     THREE TIMES UNDER DIFFERENT PREFIXES (INPUT 00000800
000900*                     FD, OUTPUT FD, WORKING-STORAGE COPY) BY     00000900
001000*                     REPLACING THE :TAG: PLACEHOLDER BELOW --    00001000
001100*                     THE SAME :TAG: REPLACING TRICK USED ON      00001100
001200*                     EVERY SHARED RECORD LAYOUT IN THIS SHOP.    00001200
001300*                                                                 00001300
001400*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00001400
001500*    03-22-95  RBB  ADDED :TAG:-ASSIGNED-TO-ID FOR REVIEW ROUTER. PF0014  
001600*    09-09-98  LKT  Y2K -- :TAG:-EXP-DEL-DATE WAS 6-DIGIT YYMMDD, Y2K003  
001700*                   EXPANDED TO 8-DIGIT CCYYMMDD PER Y2K PROJECT. Y2K003  
001800*    11-02-99  LKT  ADDED :TAG:-EXP-DEL-CCYY/MM/DD REDEFINES BELOWPF0077  
001900*                   SO CALLING PROGRAMS DON'T HAVE TO UNSTRING IT.PF0077  
002000*    06-14-03  HAP  RE-SIZED :TAG:-TITLE FROM X(60) TO X(100) PER PF1120  
002100*                   HELPDESK TICKET PF-2201 (LONG ITEM TITLES).   PF1120  
002200*    08-30-07  HAP  WIDENED TRAILING FILLER SO WE HAVE ROOM TO    PF1540  
002300*                   GROW WITHOUT BLOWING THE FIXED RECFM.         PF1540  
002400*    03-02-26  VKR  DROPPED :TAG:-REQUEST-NUMBER -- NOTHING EVER  PF2215  
002500*                   READ IT BACK OUT, AND IT IS NOT ONE OF THE    PF2215  
002600*                   FIELDS ON THE REQUEST RECORD PER THE CURRENT  PF2215  
002700*                   LAYOUT SIGN-OFF.  FILLER WIDENED TO HOLD THE  PF2215  
002800*                   RECORD AT ITS ORIGINAL LENGTH.                PF2215  
002900*                                                                 00002900
003000******************************************************************00003000
003100 01  :TAG:-REC.                                                   00003100
003200     05  :TAG:-ID                   PIC 9(9).                     00003200
003300     05  :TAG:-TITLE                PIC X(100).                   00003300
003400     05  :TAG:-DEPARTMENT           PIC X(30).                    00003400
003500     05  :TAG:-PRIORITY             PIC X(6).                     00003500
003600     05  :TAG:-STATUS               PIC X(12).                    00003600
003700         88  :TAG:-ST-PENDING          VALUE 'PENDING'.           00003700
003800         88  :TAG:-ST-UNDER-REVIEW     VALUE 'UNDER_REVIEW'.      00003800
003900         88  :TAG:-ST-APPROVED         VALUE 'APPROVED'.          00003900
004000         88  :TAG:-ST-REJECTED         VALUE 'REJECTED'.          00004000
004100         88  :TAG:-ST-IN-PROGRESS      VALUE 'IN_PROGRESS'.       00004100
004200         88  :TAG:-ST-COMPLETED        VALUE 'COMPLETED'.         00004200
004300         88  :TAG:-ST-CANCELLED        VALUE 'CANCELLED'.         00004300
004400     05  :TAG:-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.          00004400
004500     05  :TAG:-EXPECTED-DELIVERY-DATE.                            00004500
004600         10  :TAG:-EXP-DEL-DATE-N   PIC 9(8).                     00004600
004700     05  :TAG:-EXP-DEL-DATE-R REDEFINES                           00004700
004800            :TAG:-EXPECTED-DELIVERY-DATE.                         00004800
004900         10  :TAG:-EXP-DEL-CCYY     PIC 9(4).                     00004900
005000         10  :TAG:-EXP-DEL-MM       PIC 9(2).                     00005000
005100         10  :TAG:-EXP-DEL-DD       PIC 9(2).                     00005100
005200     05  :TAG:-REQUESTED-BY-ID      PIC 9(9).                     00005200
005300     05  :TAG:-ASSIGNED-TO-ID       PIC 9(9).                     00005300
005400     05  :TAG:-ITEM-COUNT           PIC 9(3).                     00005400
005500     05  FILLER                     PIC X(39).                    00005500
