000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... PURCHORD                                     00000300
000400*    DESCRIPTION..... PURCHASE ORDER RECORD LAYOUT, OUTPUT OF THE 00000400
000500*                     PURCHASE ORDER GENERATOR (PRPOGEN).  ALSO   00000500
000600*                     READ BACK BY PRPOGEN NEXT RUN TO BUILD THE  00000600
000700*                     DUPLICATE-PO TABLE (SEE BUSINESS RULE 3).   00000700
000800*                     COPIED TWICE IN PRPOGEN, ONCE FOR THE PRIOR 00000800
000900*                     RUN'S PO FILE (INPUT) AND ONCE FOR THIS     00000900
001000*                     RUN'S PO FILE (OUTPUT), BY REPLACING THE    00001000
001100*                     :TAG: PLACEHOLDER -- SAME TRICK PURCHREQ    00001100
001200*                     USES.                                       00001200
001300*                                                                 00001300
001400*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00001400
001500*    05-08-96  RBB  :TAG:-ORDER-NUMBER WIDENED TO X(20) -- THE    PF0040  
001600*                   OLD X(12) WAS TOO SHORT ONCE PR-ID HIT 6      PF0040  
001700*                   DIGITS.                                       PF0040  
001800*    08-09-05  HAP  TAGGED FOR DUAL IN/OUT COPY AND REBUILT THE   PF1410  
001900*                   DELIVERY ADDRESS AS A 4-LINE TEMPLATE SO      PF1410  
002000*                   PRPOGEN CAN FILL IT FROM THE DEPARTMENT NAME  PF1410  
002100*                   PER BUSINESS RULE 4.                          PF1410  
002200*    03-02-26  VKR  DELIVERY ADDRESS WIDENED TO THE FULL 5-LINE   PF2210  
002300*                   COMPANY TEMPLATE -- THE OLD 4-LINE/80-BYTE    PF2210  
002400*                   FIELD WAS DROPPING THE COUNTRY LINE AND       PF2210  
002500*                   SHORTENING THE COMPANY NAME AND ADDRESS TO    PF2210  
002600*                   MAKE IT FIT.  AUDIT FLAGGED THE ABBREVIATED   PF2210  
002700*                   STATE CODE 'HR' AS CONFUSABLE WITH THE HR     PF2210  
002800*                   DEPARTMENT CODE ON THE PRINTED PO.            PF2210  
002900*                                                                 00002900
003000******************************************************************00003000
003100 01  :TAG:-REC.                                                   00003100
003200     05  :TAG:-ORDER-NUMBER         PIC X(20).                    00003200
003300     05  :TAG:-STATUS               PIC X(10).                    00003300
003400         88  :TAG:-ST-PENDING       VALUE 'PENDING'.              00003400
003500     05  :TAG:-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.          00003500
003600     05  :TAG:-SUPPLIER-NAME        PIC X(30).                    00003600
003700     05  :TAG:-DELIVERY-ADDRESS.                                  00003700
003800         10  :TAG:-DELV-LINE-1      PIC X(35).                    00003800
003900         10  :TAG:-DELV-LINE-2      PIC X(45).                    00003900
004000         10  :TAG:-DELV-LINE-3      PIC X(25).                    00004000
004100         10  :TAG:-DELV-LINE-4      PIC X(25).                    00004100
004200         10  :TAG:-DELV-LINE-5      PIC X(10).                    00004200
004300     05  :TAG:-DELV-ADDR-R REDEFINES :TAG:-DELIVERY-ADDRESS       00004300
004400             PIC X(140).                                          00004400
004500     05  :TAG:-SOURCE-PR-ID         PIC 9(9).                     00004500
004600     05  FILLER                     PIC X(25).                    00004600
