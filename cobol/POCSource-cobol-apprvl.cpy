000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... APPRVL                                       00000300
000400*    DESCRIPTION..... APPROVAL RECORD WRITTEN BY THE AUTO-APPROVAL00000400
000500*                     ENGINE (PRAPPRV) WHEN A REQUEST CLEARS THE  00000500
000600*                     RULE LADDER WITHOUT GOING TO MANUAL REVIEW. 00000600
000700*                     THIS SHOP NEVER BUILT A MULTI-LEVEL CHAIN OF00000700
000800*                     THESE -- EVERY ROW WRITTEN BY THE BATCH IS  00000800
000900*                     LEVEL 1, STATUS APPROVED.                   00000900
001000*                                                                 00001000
001100*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400 01  AP-REC.                                                      00001400
001500     05  AP-PR-ID                   PIC 9(9).                     00001500
001600     05  AP-LEVEL                   PIC 9(1).                     00001600
001700     05  AP-APPROVER-ID             PIC 9(9).                     00001700
001800     05  AP-STATUS                  PIC X(10).                    00001800
001900         88  AP-ST-APPROVED         VALUE 'APPROVED'.             00001900
002000     05  AP-COMMENT                 PIC X(60).                    00002000
002100     05  FILLER                     PIC X(20).                    00002100
