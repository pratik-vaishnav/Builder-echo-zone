000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... REQITEM                                      00000300
000400*    DESCRIPTION..... REQUEST LINE ITEM RECORD LAYOUT.  ONE OR    00000400
000500*                     MORE FOLLOW EACH PURCHASE REQUEST ON THE    00000500
000600*                     REQUEST-ITEM-FILE, KEYED BY THE OWNING      00000600
000700*                     REQUEST'S PR-ID PLUS A LINE NUMBER WITHIN   00000700
000800*                     THE REQUEST.  PULLED IN VIA PRITMTOT ONLY.  00000800
000900*                                                                 00000900
001000*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00001000
001100*    02-02-96  RBB  RI-TOTAL-PRICE ADDED SO PRITMTOT DOESN'T HAVE PF0033  
001200*                   TO RE-DERIVE IT ON EVERY DOWNSTREAM READ.     PF0033  
001300*                                                                 00001300
001400******************************************************************00001400
001500 01  RI-ITEM-REC.                                                 00001500
001600     05  RI-PR-ID                   PIC 9(9).                     00001600
001700     05  RI-LINE-NUMBER             PIC 9(3).                     00001700
001800     05  RI-ITEM-NAME               PIC X(60).                    00001800
001900     05  RI-QUANTITY                PIC 9(5).                     00001900
002000     05  RI-UNIT-PRICE              PIC S9(8)V99 COMP-3.          00002000
002100     05  RI-TOTAL-PRICE             PIC S9(8)V99 COMP-3.          00002100
002200     05  FILLER                     PIC X(20).                    00002200
