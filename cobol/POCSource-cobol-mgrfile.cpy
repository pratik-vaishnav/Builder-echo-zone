000100******************************************************************00000100
000200*                                                                 00000200
000300*    COPY MEMBER.... MGRFILE                                      00000300
000400*    DESCRIPTION..... MANAGER LOOKUP RECORD.  ONE ROW PER USER WHO00000400
000500*                     CAN BE ASSIGNED A REQUEST FOR MANUAL REVIEW.00000500
000600*                     SLURPED WHOLE INTO A WORKING-STORAGE TABLE  00000600
000700*                     AT OPEN TIME BY PRAPPRV -- NO INDEXED ACCESS00000700
000800*                                                                 00000800
000900*    01-12-94  RBB  ORIGINAL LAYOUT FOR PROCUREFLOW CONVERSION.   00000900
001000*    07-19-97  RBB  ADDED MG-ACTIVE-FLAG -- INACTIVE MANAGERS MUSTPF0051  
001100*                   BE SKIPPED BY THE REVIEW ROUTER LOOKUP.       PF0051  
001200*                                                                 00001200
001300******************************************************************00001300
001400 01  MG-REC.                                                      00001400
001500     05  MG-USER-ID                 PIC 9(9).                     00001500
001600     05  MG-DEPARTMENT              PIC X(30).                    00001600
001700     05  MG-ROLE-CODE               PIC X(14).                    00001700
001800         88  MG-ROLE-MANAGER        VALUE 'ROLE_MANAGER'.         00001800
001900     05  MG-ACTIVE-FLAG             PIC X(1).                     00001900
002000         88  MG-IS-ACTIVE           VALUE 'Y'.                    00002000
002100     05  FILLER                     PIC X(20).                    00002100
